000100******************************************************************
000200* FECHA       : 18/06/1997                                       *
000300* PROGRAMADOR : ESTEBAN ACHA (EACH)                               *
000400* APLICACION  : PLAN DE ESTUDIO                                  *
000500* PROGRAMA    : PLNRPT1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE EL MAESTRO DE TAREAS, SELECCIONA LAS     *
000800*             : QUE VENCEN DENTRO DE LA VENTANA DE DIAS DE       *
000900*             : ANTICIPACION RECIBIDA EN PARAMETROS Y LAS        *
001000*             : ESCRIBE ORDENADAS ASCENDENTE POR FECHA DE        *
001100*             : VENCIMIENTO.                                     *
001200* ARCHIVOS    : TAREAS=A,PROXIM=S,PARMS=C                        *
001300* ACCION (ES) : P=PROXIMOS VENCIMIENTOS                          *
001400* BPM/RATIONAL: 114072                                           *
001500* NOMBRE      : REPORTE DE TAREAS POR VENCER                     *
001600******************************************************************
001700* BITACORA DE CAMBIOS
001800* --------------------------------------------------------------*
001900* 18/06/1997  EACH  SOL-0760  VERSION INICIAL DEL REPORTE.
002000* 02/09/1997  EACH  SOL-0771  SE DESCARTAN TAREAS CON FECHA DE
002100*                             VENCIMIENTO NO RECONOCIDA EN LUGAR
002200*                             DE ABORTAR LA CORRIDA.
002300* 04/12/1998  EACH  SOL-0799  REVISION Y2K - COMPARACION DE
002400*                             FECHAS POR CADENA AAAA-MM-DD, NO
002500*                             POR LOS DOS ULTIMOS DIGITOS DEL
002600*                             AÑO.
002700* 19/01/1999  EACH  SOL-0804  PRUEBAS DE CORTE DE SIGLO, SIN
002800*                             HALLAZGOS ADICIONALES.
002900* 11/05/2001  PEDR  SOL-0861  AGREGA RESERVA DE FILLER EN LA
003000*                             TABLA DE TRABAJO PARA AMPLIACIONES.
003100* 23/07/2003  PEDR  SOL-0915  LA TABLA DE SELECCIONADAS PASA A
003200*                             USAR DEPENDING ON.
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.     PLNRPT1.
003600 AUTHOR.         ESTEBAN ACHA.
003700 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - PLATAFORMA BATCH.
003800 DATE-WRITTEN.   18/06/1997.
003900 DATE-COMPILED.  18/06/1997.
004000 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004100
004200 ENVIRONMENT DIVISION.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TAREAS    ASSIGN   TO TAREAS
004600            ORGANIZATION        IS LINE SEQUENTIAL
004700            FILE STATUS         IS FS-TAREAS.
004800
004900     SELECT PROXIM    ASSIGN   TO PROXIM
005000            ORGANIZATION        IS LINE SEQUENTIAL
005100            FILE STATUS         IS FS-PROXIM.
005200
005300     SELECT PARMS     ASSIGN   TO PARMS
005400            ORGANIZATION        IS LINE SEQUENTIAL
005500            FILE STATUS         IS FS-PARMS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900******************************************************************
006000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006100******************************************************************
006200*   MAESTRO DE TAREAS DE ESTUDIO (ENTRADA, SIN LLAVE).
006300 FD  TAREAS
006400     RECORD CONTAINS 90 CHARACTERS.
006500     COPY TSKREG1.
006600
006700*   REPORTE DE PROXIMOS VENCIMIENTOS (SALIDA, MISMO LAYOUT DE
006800*   TAREA, ORDENADO POR FECHA DE VENCIMIENTO).
006900 FD  PROXIM
007000     RECORD CONTAINS 90 CHARACTERS.
007100 01  REG-PROXIMO.
007200     05  REG-PROXIMO-TEXTO        PIC X(89).
007300     05  FILLER                   PIC X(01).
007400
007500*   PARAMETROS DE LA CORRIDA (ENTRADA, UN SOLO REGISTRO).
007600 FD  PARMS
007700     RECORD CONTAINS 75 CHARACTERS.
007800     COPY PRMREG1.
007900
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*           RECURSOS RUTINAS DE ESTADO DE ARCHIVO                *
008300******************************************************************
008400 01  WKS-FS-STATUS.
008500     05  FS-TAREAS               PIC 9(02) VALUE ZEROES.
008600     05  FS-PROXIM               PIC 9(02) VALUE ZEROES.
008700     05  FS-PARMS                PIC 9(02) VALUE ZEROES.
008800     05  FILLER                  PIC X(04).
008900
009000 01  WKS-FLAGS.
009100     05  WKS-FIN-TAREAS          PIC 9     VALUE ZERO.
009200         88  FIN-TAREAS                    VALUE 1.
009300     05  WKS-VENCIMIENTO-VALIDO-SW PIC 9   VALUE ZERO.
009400         88  TSK-VENCIMIENTO-VALIDO        VALUE 1.
009500     05  FILLER                  PIC X(02).
009600
009700******************************************************************
009800*           COPIA DE TRABAJO DE LOS PARAMETROS DE CORRIDA        *
009900******************************************************************
010000 01  WKS-PARAMETROS-CORRIDA.
010100     05  WPR-FECHA-PROCESO       PIC X(20) VALUE SPACES.
010200     05  WPR-FECHA-PROCESO-R REDEFINES WPR-FECHA-PROCESO.
010300*        VISTA DESCOMPUESTA DE "AHORA", PARA NO REPETIR
010400*        REFERENCIA MODIFICADA EN CADA PARRAFO.
010500         10  WPR-ANIO-HOY        PIC 9(04).
010600         10  FILLER              PIC X(01).
010700         10  WPR-MES-HOY         PIC 9(02).
010800         10  FILLER              PIC X(01).
010900         10  WPR-DIA-HOY         PIC 9(02).
011000         10  FILLER              PIC X(10).
011100     05  WPR-FECHA-PLAN          PIC X(10) VALUE SPACES.
011200     05  WPR-HORAS-DIA           PIC 9(02)V9 VALUE ZERO.
011300     05  WPR-DUR-SESION          PIC 9V9     VALUE ZERO.
011400     05  WPR-DIAS-ANTIC          PIC 9(03)   VALUE ZERO.
011500     05  WPR-TAREA-FALLIDA       PIC X(30) VALUE SPACES.
011600     05  FILLER                  PIC X(07) VALUE SPACES.
011700
011800******************************************************************
011900*           LIMITE SUPERIOR DE LA VENTANA, CALCULADO UNA VEZ     *
012000*           AL INICIO SUMANDO LOS DIAS DE ANTICIPACION A HOY.    *
012100******************************************************************
012200 77  WKS-FECHA-LIMITE            PIC X(10) VALUE SPACES.
012300 77  WKS-HOY-ISO                 PIC X(10) VALUE SPACES.
012400
012500 01  FILLER-DIAS-ACUM            PIC X(36)
012600         VALUE '000031059090120151181212243273304334'.
012700 01  TAB-DIAS-ACUM REDEFINES FILLER-DIAS-ACUM.
012800     05  DIAS-ACUM-MES           PIC 9(03) OCCURS 12 TIMES.
012900
013000 01  TABLA-DIAS                  PIC X(24) VALUE
013100         '312831303130313130313031'.
013200 01  TAB-DIAS-MES REDEFINES TABLA-DIAS.
013300     05  DIA-FIN-MES             PIC 99 OCCURS 12 TIMES.
013400
013500 77  WKS-ES-BISIESTO              PIC 9 VALUE ZERO.
013600     88  ES-BISIESTO                    VALUE 1.
013700
013800 01  WKS-FECHA-HOY-DESC.
013900     05  WKS-ANIO-HOY            PIC 9(04).
014000     05  WKS-MES-HOY             PIC 9(02).
014100     05  WKS-DIA-HOY             PIC 9(02).
014200     05  FILLER                  PIC X(04).
014300
014400 01  WKS-FECHA-LIM-DESC.
014500     05  WKS-ANIO-LIM            PIC 9(04).
014600     05  WKS-MES-LIM             PIC 9(02).
014700     05  WKS-DIA-LIM             PIC 9(02).
014800     05  FILLER                  PIC X(04).
014900
015000 01  WKS-FECHA-ISO.
015100     05  WKS-FECHA-ISO-ANIO      PIC 9(04).
015200     05  FILLER                  PIC X     VALUE '-'.
015300     05  WKS-FECHA-ISO-MES       PIC 9(02).
015400     05  FILLER                  PIC X     VALUE '-'.
015500     05  WKS-FECHA-ISO-DIA       PIC 9(02).
015600
015700 77  WKS-DIAS-MES-EFECTIVO       PIC 9(02) COMP VALUE ZERO.
015800 77  WKS-TEMP-A                  PIC 9(07) COMP VALUE ZERO.
015900 77  WKS-K                       PIC 9(06) COMP VALUE ZERO.
016000
016100******************************************************************
016200*           TABLA DE TAREAS SELECCIONADAS, A ORDENAR POR FECHA   *
016300*           DE VENCIMIENTO ASCENDENTE ANTES DE ESCRIBIRLAS.      *
016400******************************************************************
016500 77  WKS-CANT-SEL                PIC 9(04) COMP VALUE ZERO.
016600 01  TABLA-SEL.
016700     05  TBL-SEL OCCURS 1 TO 2000 TIMES
016800                 DEPENDING ON WKS-CANT-SEL
016900                 INDEXED BY IDX-SEL.
017000         10  TBLS-REGISTRO       PIC X(90).
017100         10  TBLS-FEC-VENCE      PIC X(10).
017200
017300 01  WKS-TEMP-INTERCAMBIO.
017400     05  WTI-REGISTRO            PIC X(90).
017500     05  WTI-FEC-VENCE           PIC X(10).
017600     05  FILLER                  PIC X(04).
017700
017800 01  WKS-CONTADORES.
017900     05  WKS-I                   PIC 9(04) COMP VALUE ZERO.
018000     05  WKS-J                   PIC 9(04) COMP VALUE ZERO.
018100     05  FILLER                  PIC X(04).
018200
018300 PROCEDURE DIVISION.
018400******************************************************************
018500*               S E C C I O N    P R I N C I P A L               *
018600******************************************************************
018700 000-PRINCIPAL SECTION.
018800     PERFORM 100-ABRIR-ARCHIVOS
018900        THRU 100-ABRIR-ARCHIVOS-E
019000
019100     PERFORM 200-LEE-Y-SELECCIONA
019200        THRU 200-LEE-Y-SELECCIONA-E
019300       UNTIL FIN-TAREAS
019400
019500     PERFORM 600-ORDENA-TABLA
019600        THRU 600-ORDENA-TABLA-E
019700
019800     PERFORM 800-ESCRIBE-SELECCIONADAS
019900        THRU 800-ESCRIBE-SELECCIONADAS-E
020000       VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-SEL
020100
020200     PERFORM 950-CERRAR-ARCHIVOS
020300        THRU 950-CERRAR-ARCHIVOS-E
020400
020500     STOP RUN.
020600 000-PRINCIPAL-E. EXIT.
020700
020800******************************************************************
020900 100-ABRIR-ARCHIVOS.
021000     OPEN INPUT  TAREAS
021100                 PARMS
021200          OUTPUT PROXIM
021300
021400     READ PARMS INTO WKS-PARAMETROS-CORRIDA
021500     CLOSE PARMS
021600
021700     MOVE WPR-FECHA-PROCESO TO WKS-HOY-ISO
021800     MOVE WPR-ANIO-HOY      TO WKS-ANIO-HOY
021900     MOVE WPR-MES-HOY       TO WKS-MES-HOY
022000     MOVE WPR-DIA-HOY       TO WKS-DIA-HOY
022100
022200     MOVE WKS-ANIO-HOY TO WKS-ANIO-LIM
022300     MOVE WKS-MES-HOY  TO WKS-MES-LIM
022400     MOVE WKS-DIA-HOY  TO WKS-DIA-LIM
022500
022600     PERFORM 850-SUMA-UN-DIA
022700        THRU 850-SUMA-UN-DIA-E
022800       VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WPR-DIAS-ANTIC
022900
023000     MOVE WKS-ANIO-LIM TO WKS-FECHA-ISO-ANIO
023100     MOVE WKS-MES-LIM  TO WKS-FECHA-ISO-MES
023200     MOVE WKS-DIA-LIM  TO WKS-FECHA-ISO-DIA
023300     MOVE WKS-FECHA-ISO TO WKS-FECHA-LIMITE.
023400 100-ABRIR-ARCHIVOS-E. EXIT.
023500
023600******************************************************************
023700*     200 - SELECCION DE TAREAS CON VENCIMIENTO DENTRO DE LA     *
023800*     VENTANA [HOY, HOY + DIAS-ANTIC], AMBOS EXTREMOS INCLUIDOS. *
023900*     LA COMPARACION ES POR CADENA AAAA-MM-DD, VALIDA PORQUE     *
024000*     EL FORMATO ES LEXICOGRAFICAMENTE ORDENADO (VER SOL-0799).  *
024100******************************************************************
024200 200-LEE-Y-SELECCIONA.
024300     READ TAREAS
024400         AT END
024500             SET FIN-TAREAS TO TRUE
024600         NOT AT END
024700             PERFORM 210-VALIDA-VENCIMIENTO
024800                THRU 210-VALIDA-VENCIMIENTO-E
024900             IF TSK-FEC-VENCE (1:10) >= WKS-HOY-ISO (1:10)
025000                AND TSK-FEC-VENCE (1:10) <= WKS-FECHA-LIMITE
025100                AND TSK-VENCIMIENTO-VALIDO
025200                PERFORM 280-CARGA-EN-TABLA
025300                   THRU 280-CARGA-EN-TABLA-E
025400             END-IF
025500     END-READ.
025600 200-LEE-Y-SELECCIONA-E. EXIT.
025700
025800******************************************************************
025900 210-VALIDA-VENCIMIENTO.
026000     MOVE ZERO TO WKS-VENCIMIENTO-VALIDO-SW
026100     IF TSK-FEC-VENCE NOT = SPACES
026200        IF TSK-FEC-VENCE (1:4)  NUMERIC AND
026300           TSK-FEC-VENCE (6:2)  NUMERIC AND
026400           TSK-FEC-VENCE (9:2)  NUMERIC AND
026500           TSK-FEC-VENCE (5:1)  = '-'    AND
026600           TSK-FEC-VENCE (8:1)  = '-'
026700           SET TSK-VENCIMIENTO-VALIDO TO TRUE
026800        END-IF
026900     END-IF.
027000 210-VALIDA-VENCIMIENTO-E. EXIT.
027100
027200******************************************************************
027300 280-CARGA-EN-TABLA.
027400     ADD 1 TO WKS-CANT-SEL
027500     SET IDX-SEL TO WKS-CANT-SEL
027600     MOVE REG-TAREA           TO TBLS-REGISTRO (IDX-SEL)
027700     MOVE TSK-FEC-VENCE (1:10) TO TBLS-FEC-VENCE (IDX-SEL).
027800 280-CARGA-EN-TABLA-E. EXIT.
027900
028000******************************************************************
028100*     600 - ORDENA LA TABLA SELECCIONADA ASCENDENTE POR FECHA    *
028200*     DE VENCIMIENTO (BURBUJA ESTABLE, MISMA TECNICA DE PLNGEN1) *
028300******************************************************************
028400 600-ORDENA-TABLA.
028500     PERFORM 620-COMPARA-E-INTERCAMBIA
028600        THRU 620-COMPARA-E-INTERCAMBIA-E
028700       VARYING WKS-I FROM 1 BY 1
028800         UNTIL WKS-I > WKS-CANT-SEL
028900         AFTER WKS-J FROM 1 BY 1
029000         UNTIL WKS-J > WKS-CANT-SEL - WKS-I.
029100 600-ORDENA-TABLA-E. EXIT.
029200
029300******************************************************************
029400 620-COMPARA-E-INTERCAMBIA.
029500     IF TBLS-FEC-VENCE (WKS-J) > TBLS-FEC-VENCE (WKS-J + 1)
029600        PERFORM 650-INTERCAMBIA
029700           THRU 650-INTERCAMBIA-E
029800     END-IF.
029900 620-COMPARA-E-INTERCAMBIA-E. EXIT.
030000
030100******************************************************************
030200 650-INTERCAMBIA.
030300     MOVE TBLS-REGISTRO  (WKS-J)     TO WTI-REGISTRO
030400     MOVE TBLS-FEC-VENCE (WKS-J)     TO WTI-FEC-VENCE
030500
030600     MOVE TBLS-REGISTRO  (WKS-J + 1) TO TBLS-REGISTRO (WKS-J)
030700     MOVE TBLS-FEC-VENCE (WKS-J + 1) TO TBLS-FEC-VENCE (WKS-J)
030800
030900     MOVE WTI-REGISTRO               TO TBLS-REGISTRO (WKS-J + 1)
031000     MOVE WTI-FEC-VENCE              TO TBLS-FEC-VENCE (WKS-J + 1).
031100 650-INTERCAMBIA-E. EXIT.
031200
031300******************************************************************
031400 800-ESCRIBE-SELECCIONADAS.
031500     SET IDX-SEL TO WKS-I
031600     MOVE TBLS-REGISTRO (IDX-SEL) TO REG-PROXIMO
031700     WRITE REG-PROXIMO.
031800 800-ESCRIBE-SELECCIONADAS-E. EXIT.
031900
032000******************************************************************
032100*     850/860 - SUMA DE DIAS A UNA FECHA DESCOMPUESTA, MISMA     *
032200*     TECNICA QUE PLNGEN1 Y PLNADJ1 (SIN FUNCIONES INTRINSECAS). *
032300******************************************************************
032400 850-SUMA-UN-DIA.
032500     MOVE DIA-FIN-MES (WKS-MES-LIM) TO WKS-DIAS-MES-EFECTIVO
032600     IF WKS-MES-LIM = 2
032700        PERFORM 860-VERIFICA-BISIESTO
032800           THRU 860-VERIFICA-BISIESTO-E
032900        IF ES-BISIESTO
033000           MOVE 29 TO WKS-DIAS-MES-EFECTIVO
033100        END-IF
033200     END-IF
033300
033400     ADD 1 TO WKS-DIA-LIM
033500     IF WKS-DIA-LIM > WKS-DIAS-MES-EFECTIVO
033600        MOVE 1 TO WKS-DIA-LIM
033700        ADD 1 TO WKS-MES-LIM
033800        IF WKS-MES-LIM > 12
033900           MOVE 1 TO WKS-MES-LIM
034000           ADD 1 TO WKS-ANIO-LIM
034100        END-IF
034200     END-IF.
034300 850-SUMA-UN-DIA-E. EXIT.
034400
034500******************************************************************
034600 860-VERIFICA-BISIESTO.
034700     MOVE ZERO TO WKS-ES-BISIESTO
034800     DIVIDE WKS-ANIO-LIM BY 4 GIVING WKS-TEMP-A
034900     IF WKS-ANIO-LIM = WKS-TEMP-A * 4
035000        DIVIDE WKS-ANIO-LIM BY 100 GIVING WKS-TEMP-A
035100        IF WKS-ANIO-LIM NOT = WKS-TEMP-A * 100
035200           SET ES-BISIESTO TO TRUE
035300        ELSE
035400           DIVIDE WKS-ANIO-LIM BY 400 GIVING WKS-TEMP-A
035500           IF WKS-ANIO-LIM = WKS-TEMP-A * 400
035600              SET ES-BISIESTO TO TRUE
035700           END-IF
035800        END-IF
035900     END-IF.
036000 860-VERIFICA-BISIESTO-E. EXIT.
036100
036200******************************************************************
036300 950-CERRAR-ARCHIVOS.
036400     CLOSE TAREAS PROXIM.
036500 950-CERRAR-ARCHIVOS-E. EXIT.
