000100******************************************************************
000200*    PRMREG1  -  LAYOUT DEL REGISTRO DE PARAMETROS (ARCHIVO     *
000300*    PARMS). UN SOLO REGISTRO POR CORRIDA, LEIDO AL INICIO DE   *
000400*    PLNGEN1, PLNADJ1 Y PLNRPT1.                                 *
000500******************************************************************
000600 01  REG-PARAMETROS.
000700     05  PRM-FECHA-PROCESO       PIC X(20).
000800*        "AHORA" DE LA CORRIDA, AAAA-MM-DDTHH:MM:SSZ, PARA QUE
000900*        LOS RESULTADOS SEAN REPRODUCIBLES (NO SE USA LA FECHA
001000*        DEL SISTEMA).
001100     05  PRM-FECHA-PLAN          PIC X(10).
001200*        FECHA DEL PLAN (AAAA-MM-DD) QUE ENCABEZA EL REPORTE.
001300     05  PRM-HORAS-DIA           PIC 9(02)V9.
001400*        PRESUPUESTO DE HORAS DE ESTUDIO POR DIA. POR DEFECTO 4.0
001500     05  PRM-DUR-SESION          PIC 9V9.
001600*        DURACION DE CADA SESION EN HORAS. POR DEFECTO 1.0
001700     05  PRM-DIAS-ANTIC          PIC 9(03).
001800*        VENTANA DE DIAS PARA EL REPORTE DE PROXIMOS VENCIMIENTOS.
001900*        POR DEFECTO 007.
002000     05  PRM-TAREA-FALLIDA       PIC X(30).
002100*        NOMBRE DE LA TAREA A REAJUSTAR (SOLO PLNADJ1, EN BLANCO
002200*        EN LAS DEMAS CORRIDAS).
002300     05  FILLER                  PIC X(07).
002400*        RESERVADO - AMPLIACION FUTURA DEL REGISTRO.
