000100******************************************************************
000200*    TSKREG1  -  LAYOUT DEL REGISTRO DE TAREA (ARCHIVO TAREAS)  *
000300*    USADO POR PLNGEN1, PLNRPT1 Y PLNENT1.                       *
000400*    ANCHO FIJO 90 POSICIONES, LINE SEQUENTIAL, SIN LLAVE.       *
000500******************************************************************
000600 01  REG-TAREA.
000700     05  TSK-NOMBRE              PIC X(30).
000800     05  TSK-DIFICULTAD          PIC 9.
000900*        1=MUY FACIL ... 5=MUY DIFICIL. SI VIENE EN BLANCO O
001000*        FUERA DE RANGO SE ASUME 1 (VER 510-PESO-DIFICULTAD).
001100     05  TSK-ESTADO              PIC X(10).
001200*        VALORES TAL COMO LLEGAN DEL SISTEMA ORIGEN, SIN
001300*        TRADUCIR: Pending, Ongoing, Completed. SI VIENE EN
001400*        BLANCO SE ASUME Pending.
001500     05  TSK-FEC-CREA            PIC X(20).
001600*        FECHA/HORA DE CREACION, FORMATO AAAA-MM-DDTHH:MM:SSZ.
001700     05  TSK-FEC-VENCE           PIC X(20).
001800*        FECHA/HORA DE VENCIMIENTO, MISMO FORMATO, O ESPACIOS
001900*        SI LA TAREA NO TIENE VENCIMIENTO.
002000     05  FILLER                  PIC X(09).
002100*        RESERVADO - AMPLIACION FUTURA DEL REGISTRO.
