000100******************************************************************
000200* FECHA       : 09/09/1992                                       *
000300* PROGRAMADOR : JULIA CALDERON (JCAL)                             *
000400* APLICACION  : PLAN DE ESTUDIO                                  *
000500* PROGRAMA    : PLNENT1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECIBE UNA TAREA NUEVA POR PARAMETROS Y LA        *
000800*             : AGREGA AL FINAL DEL MAESTRO DE TAREAS. VALORES    *
000900*             : EN BLANCO DE DIFICULTAD Y ESTADO SE COMPLETAN     *
001000*             : CON LOS DEFAULTS DEL NEGOCIO ANTES DE GRABAR.     *
001100* ARCHIVOS    : TAREAS=A,PARMS=C                                 *
001200* ACCION (ES) : I=INGRESO DE TAREA NUEVA                          *
001300* BPM/RATIONAL: 114073                                           *
001400* NOMBRE      : ALTA DE TAREA EN EL MAESTRO                       *
001500******************************************************************
001600* BITACORA DE CAMBIOS
001700* --------------------------------------------------------------*
001800* 09/09/1992  JCAL  SOL-0601  VERSION INICIAL DEL INGRESO.
001900* 30/11/1995  MROD  SOL-0702  SE COMPLETAN DEFAULTS DE DIFICULTAD
002000*                             Y ESTADO ANTES DE GRABAR, EN VEZ DE
002100*                             DEJARLOS A CARGO DEL PUNTEADOR.
002200* 18/06/1997  EACH  SOL-0755  MENSAJE DE CONFIRMACION GRABADO AL
002300*                             CONSOLE.
002400* 04/12/1998  EACH  SOL-0799  REVISION Y2K - SIN CAMBIOS, EL
002500*                             PROGRAMA NO HACE ARITMETICA DE
002600*                             FECHAS.
002700* 11/05/2001  PEDR  SOL-0861  AGREGA RESERVA DE FILLER EN EL
002800*                             REGISTRO DE ENTRADA DE PARAMETROS.
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     PLNENT1.
003200 AUTHOR.         JULIA CALDERON.
003300 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - PLATAFORMA BATCH.
003400 DATE-WRITTEN.   09/09/1992.
003500 DATE-COMPILED.  09/09/1992.
003600 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003700
003800 ENVIRONMENT DIVISION.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT TAREAS    ASSIGN   TO TAREAS
004200            ORGANIZATION        IS LINE SEQUENTIAL
004300            FILE STATUS         IS FS-TAREAS.
004400
004500     SELECT TAREANUE  ASSIGN   TO TAREANUE
004600            ORGANIZATION        IS LINE SEQUENTIAL
004700            FILE STATUS         IS FS-TAREANUE.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100******************************************************************
005200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005300******************************************************************
005400*   MAESTRO DE TAREAS DE ESTUDIO (SALIDA, SE AMPLIA AL FINAL).
005500 FD  TAREAS
005600     RECORD CONTAINS 90 CHARACTERS.
005700     COPY TSKREG1.
005800
005900*   TAREA NUEVA A INGRESAR, UN SOLO REGISTRO DE ENTRADA CON LOS
006000*   MISMOS CAMPOS DE REG-TAREA, SALVO QUE LOS OPCIONALES PUEDEN
006100*   VENIR EN BLANCO Y SE COMPLETAN ANTES DE GRABAR.
006200 FD  TAREANUE
006300     RECORD CONTAINS 90 CHARACTERS.
006400 01  REG-TAREA-NUEVA.
006500     05  TNV-NOMBRE              PIC X(30).
006600     05  TNV-DIFICULTAD          PIC X(01).
006700     05  TNV-DIFICULTAD-NUM REDEFINES TNV-DIFICULTAD
006800                                 PIC 9.
006900*        VISTA NUMERICA DE LA DIFICULTAD, PARA PROBAR NUMERIC
007000*        SIN CONVERTIR EL CAMPO DE ENTRADA.
007100     05  TNV-ESTADO              PIC X(10).
007200     05  TNV-FEC-CREA            PIC X(20).
007300     05  TNV-FEC-CREA-R REDEFINES TNV-FEC-CREA.
007400         10  TNV-ANIO-CREA       PIC 9(04).
007500         10  FILLER              PIC X(01).
007600         10  TNV-MES-CREA        PIC 9(02).
007700         10  FILLER              PIC X(01).
007800         10  TNV-DIA-CREA        PIC 9(02).
007900         10  FILLER              PIC X(10).
008000     05  TNV-FEC-VENCE           PIC X(20).
008100     05  TNV-FEC-VENCE-R REDEFINES TNV-FEC-VENCE.
008200         10  TNV-ANIO-VENCE      PIC 9(04).
008300         10  FILLER              PIC X(01).
008400         10  TNV-MES-VENCE       PIC 9(02).
008500         10  FILLER              PIC X(01).
008600         10  TNV-DIA-VENCE       PIC 9(02).
008700         10  FILLER              PIC X(10).
008800     05  FILLER                  PIC X(09).
008900
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*           RECURSOS RUTINAS DE ESTADO DE ARCHIVO                *
009300******************************************************************
009400 01  WKS-FS-STATUS.
009500     05  FS-TAREAS               PIC 9(02) VALUE ZEROES.
009600     05  FS-TAREANUE             PIC 9(02) VALUE ZEROES.
009700     05  FILLER                  PIC X(04).
009800
009900 01  WKS-FLAGS.
010000     05  WKS-FIN-TAREANUE        PIC 9     VALUE ZERO.
010100         88  FIN-TAREANUE                  VALUE 1.
010200     05  FILLER                  PIC X(04).
010300
010400 01  WKS-CONTADORES.
010500     05  WKS-CANT-GRABADAS       PIC 9(06) COMP VALUE ZERO.
010600     05  FILLER                  PIC X(04).
010700
010800 77  WKS-MENSAJE-GRABADO         PIC X(40) VALUE SPACES.
010900
011000 PROCEDURE DIVISION.
011100******************************************************************
011200*               S E C C I O N    P R I N C I P A L               *
011300*     UNA CORRIDA PUEDE TRAER UNA O VARIAS TAREAS NUEVAS EN      *
011400*     TAREANUE; CADA UNA SE VALIDA, SE COMPLETA Y SE AGREGA AL   *
011500*     FINAL DEL MAESTRO TAREAS, EN ESE ORDEN DE LLEGADA.          *
011600******************************************************************
011700 000-PRINCIPAL SECTION.
011800     PERFORM 100-ABRIR-ARCHIVOS
011900        THRU 100-ABRIR-ARCHIVOS-E
012000
012100     PERFORM 200-PROCESA-TAREA
012200        THRU 200-PROCESA-TAREA-E
012300       UNTIL FIN-TAREANUE
012400
012500     PERFORM 950-CERRAR-ARCHIVOS
012600        THRU 950-CERRAR-ARCHIVOS-E
012700
012800     STOP RUN.
012900 000-PRINCIPAL-E. EXIT.
013000
013100******************************************************************
013200 100-ABRIR-ARCHIVOS.
013300     OPEN INPUT TAREANUE
013400
013500     OPEN EXTEND TAREAS
013600     IF FS-TAREAS = 35
013700        OPEN OUTPUT TAREAS
013800     END-IF.
013900 100-ABRIR-ARCHIVOS-E. EXIT.
014000
014100******************************************************************
014200*     200 - PROCESA UNA TAREA NUEVA: COMPLETA DEFAULTS Y GRABA   *
014300******************************************************************
014400 200-PROCESA-TAREA.
014500     READ TAREANUE
014600         AT END
014700             SET FIN-TAREANUE TO TRUE
014800         NOT AT END
014900             PERFORM 250-COMPLETA-DEFAULTS
015000                THRU 250-COMPLETA-DEFAULTS-E
015100             PERFORM 280-GRABA-TAREA
015200                THRU 280-GRABA-TAREA-E
015300     END-READ.
015400 200-PROCESA-TAREA-E. EXIT.
015500
015600******************************************************************
015700*     250 - DIFICULTAD EN BLANCO SE ASUME 1, ESTADO EN BLANCO    *
015800*     SE ASUME Pending. LA FECHA DE CREACION VIENE SIEMPRE       *
015900*     RESUELTA POR QUIEN LLAMA (EQUIVALENTE A "AHORA").          *
016000******************************************************************
016100 250-COMPLETA-DEFAULTS.
016200     IF TNV-DIFICULTAD NOT NUMERIC OR TNV-DIFICULTAD = SPACES
016300        MOVE '1' TO TNV-DIFICULTAD
016400     END-IF
016500
016600     IF TNV-ESTADO = SPACES
016700        MOVE 'Pending   ' TO TNV-ESTADO
016800     END-IF.
016900 250-COMPLETA-DEFAULTS-E. EXIT.
017000
017100******************************************************************
017200 280-GRABA-TAREA.
017300     MOVE SPACES             TO REG-TAREA
017400     MOVE TNV-NOMBRE         TO TSK-NOMBRE
017500     MOVE TNV-DIFICULTAD-NUM TO TSK-DIFICULTAD
017600     MOVE TNV-ESTADO         TO TSK-ESTADO
017700     MOVE TNV-FEC-CREA       TO TSK-FEC-CREA
017800     MOVE TNV-FEC-VENCE      TO TSK-FEC-VENCE
017900     WRITE REG-TAREA
018000
018100     ADD 1 TO WKS-CANT-GRABADAS
018200     STRING 'TAREA GRABADA: ' DELIMITED BY SIZE
018300            TNV-NOMBRE        DELIMITED BY SPACE
018400            INTO WKS-MENSAJE-GRABADO
018500     DISPLAY WKS-MENSAJE-GRABADO.
018600 280-GRABA-TAREA-E. EXIT.
018700
018800******************************************************************
018900 950-CERRAR-ARCHIVOS.
019000     CLOSE TAREANUE TAREAS.
019100 950-CERRAR-ARCHIVOS-E. EXIT.
