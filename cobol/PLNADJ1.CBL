000100******************************************************************
000200* FECHA       : 09/09/1992                                       *
000300* PROGRAMADOR : JULIA CALDERON (JCAL)                             *
000400* APLICACION  : PLAN DE ESTUDIO                                  *
000500* PROGRAMA    : PLNADJ1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RELEE UN PLAN YA GENERADO POR PLNGEN1, AUMENTA   *
000800*             : EN 50% EL PUNTAJE DE LA TAREA QUE SE REPORTO     *
000900*             : COMO NO CUMPLIDA, LA PASA A ESTADO Ongoing,      *
001000*             : REORDENA TODO EL PLAN POR PUNTAJE Y REEMPAQUETA  *
001100*             : LAS SESIONES DESDE CERO CON UN CONTADOR UNICO    *
001200*             : DE SESION PARA TODO EL PLAN.                     *
001300* ARCHIVOS    : PLANSAL=S,PARMS=C                                *
001400* ACCION (ES) : R=REAJUSTAR PLAN POR TAREA NO CUMPLIDA           *
001500* BPM/RATIONAL: 114071                                           *
001600* NOMBRE      : REAJUSTE DE PLAN POR TAREA FALLIDA               *
001700******************************************************************
001800* BITACORA DE CAMBIOS
001900* --------------------------------------------------------------*
002000* 09/09/1992  JCAL  SOL-0601  VERSION INICIAL DEL REAJUSTADOR.
002100* 03/05/1993  JCAL  SOL-0640  SE ACLARA QUE EL REEMPAQUE USA UN
002200*                             CONTADOR DE SESION UNICO, NO EL
002300*                             INDICE DE TAREA COMO EN PLNGEN1.
002400* 15/02/1994  MROD  SOL-0677  AMPLIA TABLA DE PROGRAMACION DE
002500*                             200 A 2000 OCURRENCIAS (VA CON
002600*                             PLNGEN1).
002700* 30/11/1995  MROD  SOL-0702  CORRIGE REDONDEO DEL AUMENTO DE
002800*                             PUNTAJE A DOS DECIMALES.
002900* 18/06/1997  EACH  SOL-0755  ESTANDARIZA LEYENDA DEL MOTIVO DE
003000*                             REAJUSTE EN LA LINEA DE RESUMEN.
003100* 04/12/1998  EACH  SOL-0799  REVISION Y2K - FECHAS DE CUATRO
003200*                             DIGITOS EN TODOS LOS CALCULOS.
003300* 19/01/1999  EACH  SOL-0804  PRUEBAS DE CORTE DE SIGLO, SIN
003400*                             HALLAZGOS ADICIONALES.
003500* 11/05/2001  PEDR  SOL-0861  AGREGA RESERVA DE FILLER EN LOS
003600*                             REGISTROS PARA AMPLIACIONES.
003700* 08/10/2006  LRAM  SOL-1002  SE REUTILIZA LA MISMA RUTINA DE
003800*                             INTERCAMBIO DE PLNGEN1, ADAPTADA A
003900*                             LA TABLA DE PROGRAMACION.
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.     PLNADJ1.
004300 AUTHOR.         JULIA CALDERON.
004400 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - PLATAFORMA BATCH.
004500 DATE-WRITTEN.   09/09/1992.
004600 DATE-COMPILED.  09/09/1992.
004700 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004800
004900 ENVIRONMENT DIVISION.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PLANIN    ASSIGN   TO PLANSAL
005300            ORGANIZATION        IS LINE SEQUENTIAL
005400            FILE STATUS         IS FS-PLANIN.
005500
005600     SELECT PLANOUT   ASSIGN   TO PLANSAL
005700            ORGANIZATION        IS LINE SEQUENTIAL
005800            FILE STATUS         IS FS-PLANOUT.
005900
006000     SELECT PARMS     ASSIGN   TO PARMS
006100            ORGANIZATION        IS LINE SEQUENTIAL
006200            FILE STATUS         IS FS-PARMS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600******************************************************************
006700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006800******************************************************************
006900*   PLAN EXISTENTE, SE LEE DE VUELTA (MISMO LAYOUT QUE PLNGEN1).
007000 FD  PLANIN
007100     RECORD CONTAINS 80 CHARACTERS.
007200     COPY PLNLIN1.
007300
007400*   PLAN REAJUSTADO, SE REESCRIBE DESDE CERO.
007500 FD  PLANOUT
007600     RECORD CONTAINS 80 CHARACTERS.
007700 01  LINEA-PLANOUT.
007800     05  LINEA-PLANOUT-TEXTO      PIC X(79).
007900     05  FILLER                   PIC X(01).
008000
008100*   PARAMETROS DE LA CORRIDA (ENTRADA, UN SOLO REGISTRO).
008200 FD  PARMS
008300     RECORD CONTAINS 75 CHARACTERS.
008400     COPY PRMREG1.
008500
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           RECURSOS RUTINAS DE ESTADO DE ARCHIVO                *
008900******************************************************************
009000 01  WKS-FS-STATUS.
009100     05  FS-PLANIN               PIC 9(02) VALUE ZEROES.
009200     05  FS-PLANOUT              PIC 9(02) VALUE ZEROES.
009300     05  FS-PARMS                PIC 9(02) VALUE ZEROES.
009400     05  FILLER                  PIC X(04).
009500
009600 01  WKS-FLAGS.
009700     05  WKS-FIN-PLANIN          PIC 9     VALUE ZERO.
009800         88  FIN-PLANIN                    VALUE 1.
009900     05  FILLER                  PIC X(04).
010000
010100******************************************************************
010200*           COPIA DE TRABAJO DE LOS PARAMETROS DE CORRIDA        *
010300******************************************************************
010400 01  WKS-PARAMETROS-CORRIDA.
010500     05  WPR-FECHA-PROCESO       PIC X(20) VALUE SPACES.
010600     05  WPR-FECHA-PLAN          PIC X(10) VALUE SPACES.
010700     05  WPR-FECHA-PLAN-R REDEFINES WPR-FECHA-PLAN.
010800*        VISTA DESCOMPUESTA DE LA FECHA DEL PLAN, PARA NO
010900*        REPETIR REFERENCIA MODIFICADA EN CADA PARRAFO.
011000         10  WPR-ANIO-PLAN       PIC 9(04).
011100         10  FILLER              PIC X(01).
011200         10  WPR-MES-PLAN        PIC 9(02).
011300         10  FILLER              PIC X(01).
011400         10  WPR-DIA-PLAN        PIC 9(02).
011500     05  WPR-HORAS-DIA           PIC 9(02)V9 VALUE ZERO.
011600     05  WPR-DUR-SESION          PIC 9V9     VALUE ZERO.
011700     05  WPR-DIAS-ANTIC          PIC 9(03)   VALUE ZERO.
011800     05  WPR-TAREA-FALLIDA       PIC X(30) VALUE SPACES.
011900     05  FILLER                  PIC X(07) VALUE SPACES.
012000
012100******************************************************************
012200*           TABLA DE PROGRAMACION DEL PLAN LEIDO                 *
012300******************************************************************
012400 77  WKS-CANT-PROG               PIC 9(04) COMP VALUE ZERO.
012500 01  TABLA-PROG.
012600     05  TBL-PROG OCCURS 1 TO 2000 TIMES
012700                  DEPENDING ON WKS-CANT-PROG
012800                  INDEXED BY IDX-PROG.
012900         10  TBLP-NOMBRE         PIC X(30).
013000         10  TBLP-PUNTAJE        PIC 9(03)V9(02).
013100         10  TBLP-DIFICULTAD     PIC 9.
013200         10  TBLP-ESTADO         PIC X(10).
013300         10  TBLP-FEC-VENCE      PIC X(20).
013400         10  TBLP-NUM-SESIONES   PIC 9(02).
013500
013600 01  WKS-TEMP-INTERCAMBIO.
013700     05  WTI-NOMBRE              PIC X(30).
013800     05  WTI-PUNTAJE             PIC 9(03)V9(02).
013900     05  WTI-DIFICULTAD          PIC 9.
014000     05  WTI-ESTADO              PIC X(10).
014100     05  WTI-FEC-VENCE           PIC X(20).
014200     05  WTI-NUM-SESIONES        PIC 9(02).
014300     05  FILLER                  PIC X(06).
014400
014500******************************************************************
014600*           CAMPOS DE TRABAJO DEL REEMPAQUE DE SESIONES          *
014700*           Y DE LA FECHA DE SESION (MISMA TECNICA DE PLNGEN1,   *
014800*           UN DIA A LA VEZ, SIN FUNCIONES INTRINSECAS).         *
014900******************************************************************
015000 01  FILLER-DIAS-ACUM            PIC X(36)
015100         VALUE '000031059090120151181212243273304334'.
015200 01  TAB-DIAS-ACUM REDEFINES FILLER-DIAS-ACUM.
015300     05  DIAS-ACUM-MES           PIC 9(03) OCCURS 12 TIMES.
015400
015500 01  TABLA-DIAS                  PIC X(24) VALUE
015600         '312831303130313130313031'.
015700 01  TAB-DIAS-MES REDEFINES TABLA-DIAS.
015800     05  DIA-FIN-MES             PIC 99 OCCURS 12 TIMES.
015900
016000 77  WKS-ES-BISIESTO              PIC 9 VALUE ZERO.
016100     88  ES-BISIESTO                    VALUE 1.
016200
016300 01  WKS-FECHA-PLAN-DESC.
016400     05  WKS-ANIO-PLAN           PIC 9(04).
016500     05  WKS-MES-PLAN            PIC 9(02).
016600     05  WKS-DIA-PLAN            PIC 9(02).
016700     05  FILLER                  PIC X(04).
016800
016900 01  WKS-FECHA-SESION-DESC.
017000     05  WKS-ANIO-SES            PIC 9(04).
017100     05  WKS-MES-SES             PIC 9(02).
017200     05  WKS-DIA-SES             PIC 9(02).
017300     05  FILLER                  PIC X(04).
017400
017500 01  WKS-FECHA-ISO.
017600     05  WKS-FECHA-ISO-ANIO      PIC 9(04).
017700     05  FILLER                  PIC X     VALUE '-'.
017800     05  WKS-FECHA-ISO-MES       PIC 9(02).
017900     05  FILLER                  PIC X     VALUE '-'.
018000     05  WKS-FECHA-ISO-DIA       PIC 9(02).
018100
018200 77  WKS-DIAS-MES-EFECTIVO       PIC 9(02) COMP VALUE ZERO.
018300 77  WKS-TEMP-A                  PIC 9(07) COMP VALUE ZERO.
018400 77  WKS-K                       PIC 9(06) COMP VALUE ZERO.
018500
018600******************************************************************
018700*           CONTADORES Y ACUMULADORES DE LA CORRIDA              *
018800******************************************************************
018900 01  WKS-CONTADORES.
019000     05  WKS-I                   PIC 9(04) COMP VALUE ZERO.
019100     05  WKS-J                   PIC 9(04) COMP VALUE ZERO.
019200     05  WKS-SESIONES-DIA        PIC 9(04) COMP VALUE ZERO.
019300     05  WKS-NUM-SESION          PIC 9(02) COMP VALUE ZERO.
019400     05  WKS-CONT-SESION-GLOBAL  PIC 9(06) COMP VALUE ZERO.
019500     05  WKS-OFFSET-DIAS         PIC 9(06) COMP VALUE ZERO.
019600     05  WKS-RESTO-INDICE        PIC 9(06) COMP VALUE ZERO.
019700     05  WKS-TOTAL-SESIONES      PIC 9(06) COMP VALUE ZERO.
019800     05  WKS-TOTAL-HORAS         PIC 9(06)V9 VALUE ZERO.
019900     05  WKS-DIAS-ESTIMADOS      PIC 9(04) COMP VALUE ZERO.
020000     05  FILLER                  PIC X(04).
020100
020200 PROCEDURE DIVISION.
020300******************************************************************
020400*               S E C C I O N    P R I N C I P A L               *
020500******************************************************************
020600 000-PRINCIPAL SECTION.
020700     PERFORM 100-ABRIR-ARCHIVOS
020800        THRU 100-ABRIR-ARCHIVOS-E
020900
021000     PERFORM 200-LEE-PLAN-EXISTENTE
021100        THRU 200-LEE-PLAN-EXISTENTE-E
021200       UNTIL FIN-PLANIN
021300
021400     CLOSE PLANIN
021500
021600     PERFORM 500-AUMENTA-PUNTAJE-FALLIDA
021700        THRU 500-AUMENTA-PUNTAJE-FALLIDA-E
021800       VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-PROG
021900
022000     PERFORM 600-ORDENA-TABLA
022100        THRU 600-ORDENA-TABLA-E
022200
022300     OPEN OUTPUT PLANOUT
022400
022500     PERFORM 700-REEMPAQUETA-Y-ESCRIBE
022600        THRU 700-REEMPAQUETA-Y-ESCRIBE-E
022700       VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-PROG
022800
022900     PERFORM 900-ESCRIBE-RESUMEN
023000        THRU 900-ESCRIBE-RESUMEN-E
023100
023200     PERFORM 950-CERRAR-ARCHIVOS
023300        THRU 950-CERRAR-ARCHIVOS-E
023400
023500     STOP RUN.
023600 000-PRINCIPAL-E. EXIT.
023700
023800******************************************************************
023900 100-ABRIR-ARCHIVOS.
024000     OPEN INPUT PARMS
024100     READ PARMS INTO WKS-PARAMETROS-CORRIDA
024200     CLOSE PARMS
024300
024400     MOVE WPR-ANIO-PLAN      TO WKS-ANIO-PLAN
024500     MOVE WPR-MES-PLAN       TO WKS-MES-PLAN
024600     MOVE WPR-DIA-PLAN       TO WKS-DIA-PLAN
024700
024800     IF WPR-DUR-SESION NOT = ZERO
024900        DIVIDE WPR-HORAS-DIA BY WPR-DUR-SESION
025000               GIVING WKS-SESIONES-DIA
025100     ELSE
025200        MOVE ZERO TO WKS-SESIONES-DIA
025300     END-IF
025400
025500     OPEN INPUT PLANIN.
025600 100-ABRIR-ARCHIVOS-E. EXIT.
025700
025800******************************************************************
025900*     200 - CARGA EN TABLA SOLO LAS LINEAS TIPO 1 (ENCABEZADO    *
026000*     DE TAREA). LAS SESIONES Y EL RESUMEN DEL PLAN VIEJO SE     *
026100*     DESCARTAN, SE REGENERAN COMPLETOS EN 700 Y 900.            *
026200******************************************************************
026300 200-LEE-PLAN-EXISTENTE.
026400     READ PLANIN
026500         AT END
026600             SET FIN-PLANIN TO TRUE
026700         NOT AT END
026800             IF ES-PROGRAMACION
026900                ADD 1 TO WKS-CANT-PROG
027000                SET IDX-PROG TO WKS-CANT-PROG
027100                MOVE PLN-NOMBRE       TO TBLP-NOMBRE (IDX-PROG)
027200                MOVE PLN-PUNTAJE      TO TBLP-PUNTAJE (IDX-PROG)
027300                MOVE PLN-DIFICULTAD   TO TBLP-DIFICULTAD (IDX-PROG)
027400                MOVE PLN-ESTADO       TO TBLP-ESTADO (IDX-PROG)
027500                MOVE PLN-FEC-VENCE    TO TBLP-FEC-VENCE (IDX-PROG)
027600                MOVE PLN-NUM-SESIONES TO TBLP-NUM-SESIONES (IDX-PROG)
027700             END-IF
027800     END-READ.
027900 200-LEE-PLAN-EXISTENTE-E. EXIT.
028000
028100******************************************************************
028200*     500 - AUMENTO DE 50% AL PUNTAJE DE LA TAREA NO CUMPLIDA    *
028300******************************************************************
028400 500-AUMENTA-PUNTAJE-FALLIDA.
028500     SET IDX-PROG TO WKS-I
028600     IF TBLP-NOMBRE (IDX-PROG) = WPR-TAREA-FALLIDA
028700        COMPUTE TBLP-PUNTAJE (IDX-PROG) ROUNDED =
028800                TBLP-PUNTAJE (IDX-PROG) * 1.5
028900        MOVE 'Ongoing   ' TO TBLP-ESTADO (IDX-PROG)
029000     END-IF.
029100 500-AUMENTA-PUNTAJE-FALLIDA-E. EXIT.
029200
029300******************************************************************
029400*     600 - REORDENA LA TABLA DESCENDENTE POR PUNTAJE            *
029500*     (MISMA TECNICA DE BURBUJA ESTABLE DE PLNGEN1)              *
029600******************************************************************
029700 600-ORDENA-TABLA.
029800     PERFORM 620-COMPARA-E-INTERCAMBIA
029900        THRU 620-COMPARA-E-INTERCAMBIA-E
030000       VARYING WKS-I FROM 1 BY 1
030100         UNTIL WKS-I > WKS-CANT-PROG
030200         AFTER WKS-J FROM 1 BY 1
030300         UNTIL WKS-J > WKS-CANT-PROG - WKS-I.
030400 600-ORDENA-TABLA-E. EXIT.
030500
030600******************************************************************
030700 620-COMPARA-E-INTERCAMBIA.
030800     IF TBLP-PUNTAJE (WKS-J) < TBLP-PUNTAJE (WKS-J + 1)
030900        PERFORM 650-INTERCAMBIA
031000           THRU 650-INTERCAMBIA-E
031100     END-IF.
031200 620-COMPARA-E-INTERCAMBIA-E. EXIT.
031300
031400******************************************************************
031500 650-INTERCAMBIA.
031600     MOVE TBLP-NOMBRE       (WKS-J)     TO WTI-NOMBRE
031700     MOVE TBLP-PUNTAJE      (WKS-J)     TO WTI-PUNTAJE
031800     MOVE TBLP-DIFICULTAD   (WKS-J)     TO WTI-DIFICULTAD
031900     MOVE TBLP-ESTADO       (WKS-J)     TO WTI-ESTADO
032000     MOVE TBLP-FEC-VENCE    (WKS-J)     TO WTI-FEC-VENCE
032100     MOVE TBLP-NUM-SESIONES (WKS-J)     TO WTI-NUM-SESIONES
032200
032300     MOVE TBLP-NOMBRE     (WKS-J + 1) TO TBLP-NOMBRE (WKS-J)
032400     MOVE TBLP-PUNTAJE    (WKS-J + 1) TO TBLP-PUNTAJE (WKS-J)
032500     MOVE TBLP-DIFICULTAD (WKS-J + 1) TO TBLP-DIFICULTAD (WKS-J)
032600     MOVE TBLP-ESTADO     (WKS-J + 1) TO TBLP-ESTADO (WKS-J)
032700     MOVE TBLP-FEC-VENCE  (WKS-J + 1) TO TBLP-FEC-VENCE (WKS-J)
032800     MOVE TBLP-NUM-SESIONES (WKS-J + 1) TO TBLP-NUM-SESIONES
032900                                            (WKS-J)
033000
033100     MOVE WTI-NOMBRE       TO TBLP-NOMBRE (WKS-J + 1)
033200     MOVE WTI-PUNTAJE      TO TBLP-PUNTAJE (WKS-J + 1)
033300     MOVE WTI-DIFICULTAD   TO TBLP-DIFICULTAD (WKS-J + 1)
033400     MOVE WTI-ESTADO       TO TBLP-ESTADO (WKS-J + 1)
033500     MOVE WTI-FEC-VENCE    TO TBLP-FEC-VENCE (WKS-J + 1)
033600     MOVE WTI-NUM-SESIONES TO TBLP-NUM-SESIONES (WKS-J + 1).
033700 650-INTERCAMBIA-E. EXIT.
033800
033900******************************************************************
034000*     700 - REEMPAQUE DE SESIONES CON CONTADOR GLOBAL UNICO      *
034100*     (A DIFERENCIA DE PLNGEN1, AQUI EL DESPLAZAMIENTO USA EL    *
034200*     NUMERO DE SESION YA COLOCADA EN TODO EL PLAN, NO EL        *
034300*     INDICE DE LA TAREA - VER SOL-0640).                        *
034400******************************************************************
034500 700-REEMPAQUETA-Y-ESCRIBE.
034600     SET IDX-PROG TO WKS-I
034700
034800     MOVE SPACES                  TO LINEA-PLANSAL
034900     SET ES-PROGRAMACION          TO TRUE
035000     MOVE TBLP-NOMBRE     (IDX-PROG) TO PLN-NOMBRE
035100     MOVE TBLP-PUNTAJE    (IDX-PROG) TO PLN-PUNTAJE
035200     MOVE TBLP-DIFICULTAD (IDX-PROG) TO PLN-DIFICULTAD
035300     MOVE TBLP-ESTADO     (IDX-PROG) TO PLN-ESTADO
035400     MOVE TBLP-FEC-VENCE  (IDX-PROG) TO PLN-FEC-VENCE
035500     MOVE TBLP-NUM-SESIONES (IDX-PROG) TO PLN-NUM-SESIONES
035600     MOVE LINEA-PLANSAL            TO LINEA-PLANOUT
035700     WRITE LINEA-PLANOUT
035800
035900     ADD TBLP-NUM-SESIONES (IDX-PROG) TO WKS-TOTAL-SESIONES
036000
036100     PERFORM 750-ESCRIBE-SESION
036200        THRU 750-ESCRIBE-SESION-E
036300       VARYING WKS-NUM-SESION FROM 1 BY 1
036400         UNTIL WKS-NUM-SESION > TBLP-NUM-SESIONES (IDX-PROG).
036500 700-REEMPAQUETA-Y-ESCRIBE-E. EXIT.
036600
036700******************************************************************
036800 750-ESCRIBE-SESION.
036900     IF WKS-SESIONES-DIA NOT = ZERO
037000        DIVIDE WKS-CONT-SESION-GLOBAL BY WKS-SESIONES-DIA
037100               GIVING WKS-OFFSET-DIAS
037200               REMAINDER WKS-RESTO-INDICE
037300     ELSE
037400        MOVE ZERO TO WKS-OFFSET-DIAS
037500        MOVE ZERO TO WKS-RESTO-INDICE
037600     END-IF
037700
037800     PERFORM 840-CALCULA-FECHA-SESION
037900        THRU 840-CALCULA-FECHA-SESION-E
038000
038100     MOVE SPACES               TO LINEA-PLANSAL
038200     SET ES-SESION             TO TRUE
038300     MOVE TBLP-NOMBRE (IDX-PROG) TO SES-NOMBRE
038400     MOVE WKS-NUM-SESION       TO SES-NUM-SESION
038500     MOVE WKS-FECHA-ISO        TO SES-FECHA
038600     ADD 1 TO WKS-RESTO-INDICE GIVING SES-FRANJA
038700     MOVE WPR-DUR-SESION       TO SES-DURACION
038800     MOVE LINEA-PLANSAL        TO LINEA-PLANOUT
038900     WRITE LINEA-PLANOUT
039000
039100     ADD 1 TO WKS-CONT-SESION-GLOBAL.
039200 750-ESCRIBE-SESION-E. EXIT.
039300
039400******************************************************************
039500*     840/850/860 - MISMA TECNICA DE PLNGEN1: SUMA UN DIA A LA   *
039600*     VEZ A LA FECHA DEL PLAN, RESPETANDO FIN DE MES Y BISIESTO. *
039700******************************************************************
039800 840-CALCULA-FECHA-SESION.
039900     MOVE WKS-ANIO-PLAN TO WKS-ANIO-SES
040000     MOVE WKS-MES-PLAN  TO WKS-MES-SES
040100     MOVE WKS-DIA-PLAN  TO WKS-DIA-SES
040200
040300     PERFORM 850-SUMA-UN-DIA
040400        THRU 850-SUMA-UN-DIA-E
040500       VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-OFFSET-DIAS
040600
040700     MOVE WKS-ANIO-SES TO WKS-FECHA-ISO-ANIO
040800     MOVE WKS-MES-SES  TO WKS-FECHA-ISO-MES
040900     MOVE WKS-DIA-SES  TO WKS-FECHA-ISO-DIA.
041000 840-CALCULA-FECHA-SESION-E. EXIT.
041100
041200******************************************************************
041300 850-SUMA-UN-DIA.
041400     MOVE DIA-FIN-MES (WKS-MES-SES) TO WKS-DIAS-MES-EFECTIVO
041500     IF WKS-MES-SES = 2
041600        PERFORM 860-VERIFICA-BISIESTO
041700           THRU 860-VERIFICA-BISIESTO-E
041800        IF ES-BISIESTO
041900           MOVE 29 TO WKS-DIAS-MES-EFECTIVO
042000        END-IF
042100     END-IF
042200
042300     ADD 1 TO WKS-DIA-SES
042400     IF WKS-DIA-SES > WKS-DIAS-MES-EFECTIVO
042500        MOVE 1 TO WKS-DIA-SES
042600        ADD 1 TO WKS-MES-SES
042700        IF WKS-MES-SES > 12
042800           MOVE 1 TO WKS-MES-SES
042900           ADD 1 TO WKS-ANIO-SES
043000        END-IF
043100     END-IF.
043200 850-SUMA-UN-DIA-E. EXIT.
043300
043400******************************************************************
043500 860-VERIFICA-BISIESTO.
043600     MOVE ZERO TO WKS-ES-BISIESTO
043700     DIVIDE WKS-ANIO-SES BY 4 GIVING WKS-TEMP-A
043800     IF WKS-ANIO-SES = WKS-TEMP-A * 4
043900        DIVIDE WKS-ANIO-SES BY 100 GIVING WKS-TEMP-A
044000        IF WKS-ANIO-SES NOT = WKS-TEMP-A * 100
044100           SET ES-BISIESTO TO TRUE
044200        ELSE
044300           DIVIDE WKS-ANIO-SES BY 400 GIVING WKS-TEMP-A
044400           IF WKS-ANIO-SES = WKS-TEMP-A * 400
044500              SET ES-BISIESTO TO TRUE
044600           END-IF
044700        END-IF
044800     END-IF.
044900 860-VERIFICA-BISIESTO-E. EXIT.
045000
045100******************************************************************
045200*     900 - RECALCULO DE TOTALES Y LINEA DE RESUMEN CON EL       *
045300*     MOTIVO DEL REAJUSTE                                        *
045400******************************************************************
045500 900-ESCRIBE-RESUMEN.
045600     COMPUTE WKS-TOTAL-HORAS = WKS-TOTAL-SESIONES * WPR-DUR-SESION
045700
045800     IF WKS-SESIONES-DIA NOT = ZERO
045900        DIVIDE WKS-TOTAL-SESIONES BY WKS-SESIONES-DIA
046000               GIVING WKS-DIAS-ESTIMADOS
046100     ELSE
046200        MOVE ZERO TO WKS-DIAS-ESTIMADOS
046300     END-IF
046400     ADD 1 TO WKS-DIAS-ESTIMADOS
046500
046600     MOVE SPACES             TO LINEA-PLANSAL
046700     SET ES-RESUMEN          TO TRUE
046800     MOVE WPR-FECHA-PLAN     TO RES-FEC-PLAN
046900     MOVE WPR-HORAS-DIA      TO RES-HORAS-DIA
047000     MOVE WPR-DUR-SESION     TO RES-DUR-SESION
047100     MOVE WKS-CANT-PROG      TO RES-TOT-TAREAS
047200     MOVE WKS-TOTAL-HORAS    TO RES-TOT-HORAS
047300     MOVE WKS-DIAS-ESTIMADOS TO RES-DIAS-EST
047400     STRING 'Adjusted for missed task: ' DELIMITED BY SIZE
047500            WPR-TAREA-FALLIDA DELIMITED BY SPACE
047600            INTO RES-MOTIVO
047700     MOVE LINEA-PLANSAL      TO LINEA-PLANOUT
047800     WRITE LINEA-PLANOUT.
047900 900-ESCRIBE-RESUMEN-E. EXIT.
048000
048100******************************************************************
048200 950-CERRAR-ARCHIVOS.
048300     CLOSE PLANOUT.
048400 950-CERRAR-ARCHIVOS-E. EXIT.
