000100******************************************************************
000200*    PLNLIN1  -  LAYOUT DE UNA LINEA DEL ARCHIVO PLANSAL        *
000300*    EL ARCHIVO MEZCLA TRES TIPOS DE LINEA EN SECUENCIA, UNA    *
000400*    POR TAREA (TIPO 1) SEGUIDA DE SUS SESIONES (TIPO 2) Y AL   *
000500*    FINAL UNA LINEA DE RESUMEN (TIPO 3). SE DISCRIMINA POR     *
000600*    TIPO-REG-PLANSAL. 80 POSICIONES FIJAS.                     *
000700*    USADO POR PLNGEN1 Y PLNADJ1 (ESTE ULTIMO LO LEE DE VUELTA  *
000800*    COMO PLANIN Y LO REESCRIBE COMO PLANSAL).                  *
000900******************************************************************
001000 01  LINEA-PLANSAL.
001100     05  TIPO-REG-PLANSAL        PIC X(01).
001200         88  ES-PROGRAMACION             VALUE '1'.
001300         88  ES-SESION                   VALUE '2'.
001400         88  ES-RESUMEN                  VALUE '3'.
001500     05  DATOS-PLANSAL           PIC X(79).
001600
001700******************************************************************
001800*    TIPO 1 - ENCABEZADO DE TAREA PROGRAMADA                    *
001900******************************************************************
002000 01  REG-PROGRAMACION REDEFINES LINEA-PLANSAL.
002100     05  FILLER                  PIC X(01).
002200     05  PLN-NOMBRE              PIC X(30).
002300     05  PLN-PUNTAJE             PIC 9(03)V9(02).
002400     05  PLN-DIFICULTAD          PIC 9.
002500     05  PLN-ESTADO              PIC X(10).
002600     05  PLN-FEC-VENCE           PIC X(20).
002700     05  PLN-NUM-SESIONES        PIC 9(02).
002800     05  FILLER                  PIC X(11).
002900
003000******************************************************************
003100*    TIPO 2 - DETALLE DE UNA SESION DE ESTUDIO                  *
003200******************************************************************
003300 01  REG-SESION REDEFINES LINEA-PLANSAL.
003400     05  FILLER                  PIC X(01).
003500     05  SES-NOMBRE              PIC X(30).
003600     05  SES-NUM-SESION          PIC 9(02).
003700     05  SES-FECHA               PIC X(10).
003800     05  SES-FRANJA              PIC 9(02).
003900     05  SES-DURACION            PIC 9V9.
004000     05  FILLER                  PIC X(33).
004100
004200******************************************************************
004300*    TIPO 3 - LINEA DE RESUMEN / PIE DEL PLAN                   *
004400******************************************************************
004500 01  REG-RESUMEN REDEFINES LINEA-PLANSAL.
004600     05  FILLER                  PIC X(01).
004700     05  RES-FEC-PLAN            PIC X(10).
004800     05  RES-HORAS-DIA           PIC 9(02)V9.
004900     05  RES-DUR-SESION          PIC 9V9.
005000     05  RES-TOT-TAREAS          PIC 9(03).
005100     05  RES-TOT-HORAS           PIC 9(04)V9.
005200     05  RES-DIAS-EST            PIC 9(03).
005300     05  RES-MOTIVO              PIC X(40).
005400*        EN BITACORA NORMAL VA EN ESPACIOS; AL REAJUSTAR POR
005500*        TAREA FALLIDA LLEVA "Adjusted for missed task: <NOMBRE>".
005600     05  FILLER                  PIC X(13).
