000100******************************************************************
000200*    PUNREG1  -  LAYOUT DEL REGISTRO DE PUNTAJE (ARCHIVO PUNTAJ)*
000300*    UN REGISTRO POR TAREA PUNTEADA, ESCRITO POR PLNGEN1.        *
000400******************************************************************
000500 01  REG-PUNTAJE.
000600     05  PNT-NOMBRE              PIC X(30).
000700*        DEBE COINCIDIR CON TSK-NOMBRE DE LA TAREA PUNTEADA.
000800     05  PNT-PUNTAJE             PIC 9(03)V9(02).
000900*        PUNTAJE = PESO-DIFICULTAD X PESO-ESTADO X PESO-TIEMPO.
001000*        MAXIMO TEORICO 030.00 (3.0 X 2.0 X 5.0).
001100     05  FILLER                  PIC X(07).
001200*        RESERVADO - AMPLIACION FUTURA DEL REGISTRO.
