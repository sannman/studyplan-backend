000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : HUGO ESTRADA (HERE)                               *
000400* APLICACION  : PLAN DE ESTUDIO                                  *
000500* PROGRAMA    : PLNGEN1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE TAREAS, DESCARTA LAS YA        *
000800*             : COMPLETADAS, CALCULA EL PUNTAJE DE PRIORIDAD DE  *
000900*             : CADA TAREA ACTIVA, ORDENA DESCENDENTE POR        *
001000*             : PUNTAJE Y EMPAQUETA LAS SESIONES DE ESTUDIO EN   *
001100*             : EL PLAN DE SALIDA SEGUN EL PRESUPUESTO DE HORAS  *
001200*             : DIARIAS RECIBIDO EN PARAMETROS.                  *
001300* ARCHIVOS    : TAREAS=A,PUNTAJ=A,PLANSAL=S,PARMS=C               *
001400* ACCION (ES) : G=GENERAR PLAN                                   *
001500* BPM/RATIONAL: 114070                                           *
001600* NOMBRE      : GENERACION PLAN DE ESTUDIO                       *
001700******************************************************************
001800* BITACORA DE CAMBIOS
001900* --------------------------------------------------------------*
002000* 14/03/1989  HERE  SOL-0412  VERSION INICIAL DEL GENERADOR.
002100* 02/08/1990  HERE  SOL-0498  SE AGREGA PESO POR URGENCIA DE
002200*                             FECHA DE VENCIMIENTO.
002300* 21/01/1991  JCAL  SOL-0560  CORRIGE EMPAQUE DE SESIONES CUANDO
002400*                             LA TAREA TIENE SOLO UNA SESION.
002500* 09/09/1992  JCAL  SOL-0601  AGREGA ESCRITURA DEL ARCHIVO DE
002600*                             PUNTAJES PUNTAJ PARA AUDITORIA.
002700* 15/02/1994  MROD  SOL-0677  SE AMPLIA TABLA DE TAREAS DE 200 A
002800*                             2000 OCURRENCIAS.
002900* 30/11/1995  MROD  SOL-0702  CORRIGE REDONDEO DEL PUNTAJE A DOS
003000*                             DECIMALES.
003100* 18/06/1997  EACH  SOL-0755  ESTANDARIZA ENCABEZADO DE REPORTE
003200*                             CON TOTALES AL PIE.
003300* 04/12/1998  EACH  SOL-0799  REVISION Y2K - FECHAS DE CUATRO
003400*                             DIGITOS EN TODOS LOS CALCULOS DE
003500*                             DIAS ABSOLUTOS.
003600* 19/01/1999  EACH  SOL-0804  PRUEBAS DE CORTE DE SIGLO, SIN
003700*                             HALLAZGOS ADICIONALES.
003800* 11/05/2001  PEDR  SOL-0861  AGREGA RESERVA DE FILLER EN LOS
003900*                             REGISTROS PARA AMPLIACIONES.
004000* 23/07/2003  PEDR  SOL-0915  LA TABLA DE TAREAS PASA A USAR
004100*                             DEPENDING ON PARA EVITAR DESPERDI-
004200*                             CIO DE MEMORIA EN CORRIDAS CHICAS.
004300* 08/10/2006  LRAM  SOL-1002  SE ACLARA LA REGLA DEL DESPLAZA-
004400*                             MIENTO DE SESION: USA EL INDICE DE
004500*                             TAREA, NO EL CONTADOR DE SESIONES.
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.     PLNGEN1.
004900 AUTHOR.         HUGO ESTRADA.
005000 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - PLATAFORMA BATCH.
005100 DATE-WRITTEN.   14/03/1989.
005200 DATE-COMPILED.  14/03/1989.
005300 SECURITY.       USO INTERNO - DEPARTAMENTO DE SISTEMAS.
005400
005500 ENVIRONMENT DIVISION.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TAREAS    ASSIGN   TO TAREAS
005900            ORGANIZATION        IS LINE SEQUENTIAL
006000            FILE STATUS         IS FS-TAREAS.
006100
006200     SELECT PUNTAJ    ASSIGN   TO PUNTAJ
006300            ORGANIZATION        IS LINE SEQUENTIAL
006400            FILE STATUS         IS FS-PUNTAJ.
006500
006600     SELECT PLANSAL   ASSIGN   TO PLANSAL
006700            ORGANIZATION        IS LINE SEQUENTIAL
006800            FILE STATUS         IS FS-PLANSAL.
006900
007000     SELECT PARMS     ASSIGN   TO PARMS
007100            ORGANIZATION        IS LINE SEQUENTIAL
007200            FILE STATUS         IS FS-PARMS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600******************************************************************
007700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007800******************************************************************
007900*   MAESTRO DE TAREAS DE ESTUDIO (ENTRADA, SIN LLAVE).
008000 FD  TAREAS
008100     RECORD CONTAINS 90 CHARACTERS.
008200     COPY TSKREG1.
008300
008400*   ARCHIVO DE PUNTAJES CALCULADOS (SALIDA, SE AMPLIA).
008500 FD  PUNTAJ
008600     RECORD CONTAINS 42 CHARACTERS.
008700     COPY PUNREG1.
008800
008900*   PLAN DE ESTUDIO GENERADO (SALIDA, TRES TIPOS DE LINEA).
009000 FD  PLANSAL
009100     RECORD CONTAINS 80 CHARACTERS.
009200     COPY PLNLIN1.
009300
009400*   PARAMETROS DE LA CORRIDA (ENTRADA, UN SOLO REGISTRO).
009500 FD  PARMS
009600     RECORD CONTAINS 75 CHARACTERS.
009700     COPY PRMREG1.
009800
009900 WORKING-STORAGE SECTION.
010000******************************************************************
010100*           RECURSOS RUTINAS DE ESTADO DE ARCHIVO                *
010200******************************************************************
010300 01  WKS-FS-STATUS.
010400     05  FS-TAREAS               PIC 9(02) VALUE ZEROES.
010500     05  FS-PUNTAJ               PIC 9(02) VALUE ZEROES.
010600     05  FS-PLANSAL              PIC 9(02) VALUE ZEROES.
010700     05  FS-PARMS                PIC 9(02) VALUE ZEROES.
010800     05  FILLER                  PIC X(04).
010900
011000 01  WKS-FLAGS.
011100     05  WKS-FIN-TAREAS          PIC 9     VALUE ZERO.
011200         88  FIN-TAREAS                    VALUE 1.
011300     05  WKS-TIENE-VENCIMIENTO   PIC 9     VALUE ZERO.
011400         88  TIENE-VENCIMIENTO             VALUE 1.
011500     05  WKS-ES-BISIESTO         PIC 9     VALUE ZERO.
011600         88  ES-BISIESTO                   VALUE 1.
011700         05  FILLER              PIC X(02).
011800
011900******************************************************************
012000*           COPIA DE TRABAJO DE LOS PARAMETROS DE CORRIDA        *
012100******************************************************************
012200 01  WKS-PARAMETROS-CORRIDA.
012300     05  WPR-FECHA-PROCESO       PIC X(20) VALUE SPACES.
012400     05  WPR-FECHA-PLAN          PIC X(10) VALUE SPACES.
012500     05  WPR-HORAS-DIA           PIC 9(02)V9 VALUE ZERO.
012600     05  WPR-DUR-SESION          PIC 9V9     VALUE ZERO.
012700     05  WPR-DIAS-ANTIC          PIC 9(03)   VALUE ZERO.
012800     05  WPR-TAREA-FALLIDA       PIC X(30) VALUE SPACES.
012900     05  FILLER                  PIC X(07) VALUE SPACES.
013000
013100******************************************************************
013200*           TABLA DE PESOS POR DIFICULTAD (1 A 5)                *
013300*           0.1 A 0.9 DE PRECISION, VALOR UNICO DE LA            *
013400*           TABLA QUE VIVE EMPAQUETADO EN UN FILLER, AL ESTILO   *
013500*           DE LAS TABLAS DE DIAS DE LOS PROGRAMAS DE MORAS.     *
013600******************************************************************
013700 01  FILLER-PESO-DIFIC           PIC X(10) VALUE '1015202530'.
013800 01  TAB-PESO-DIFIC REDEFINES FILLER-PESO-DIFIC.
013900     05  PESO-DIFIC              PIC 9V9 OCCURS 5 TIMES.
014000
014100******************************************************************
014200*           TABLA DE DIAS ACUMULADOS Y DIAS POR MES (AÑO COMUN)  *
014300******************************************************************
014400 01  FILLER-DIAS-ACUM            PIC X(36)
014500         VALUE '000031059090120151181212243273304334'.
014600 01  TAB-DIAS-ACUM REDEFINES FILLER-DIAS-ACUM.
014700     05  DIAS-ACUM-MES           PIC 9(03) OCCURS 12 TIMES.
014800
014900 01  TABLA-DIAS                  PIC X(24) VALUE
015000         '312831303130313130313031'.
015100 01  TAB-DIAS-MES REDEFINES TABLA-DIAS.
015200     05  DIA-FIN-MES             PIC 99 OCCURS 12 TIMES.
015300
015400******************************************************************
015500*           TABLA DE TAREAS PUNTEADAS, ORDENADA EN MEMORIA       *
015600******************************************************************
015700 77  WKS-CANT-TAREAS             PIC 9(04) COMP VALUE ZERO.
015800 01  TABLA-TAREAS.
015900     05  TBL-TAREA OCCURS 1 TO 2000 TIMES
016000                   DEPENDING ON WKS-CANT-TAREAS
016100                   INDEXED BY IDX-TBL.
016200         10  TBL-NOMBRE          PIC X(30).
016300         10  TBL-PUNTAJE         PIC 9(03)V9(02).
016400         10  TBL-DIFICULTAD      PIC 9.
016500         10  TBL-ESTADO          PIC X(10).
016600         10  TBL-FEC-VENCE       PIC X(20).
016700
016800 01  WKS-TEMP-INTERCAMBIO.
016900     05  WTI-NOMBRE              PIC X(30).
017000     05  WTI-PUNTAJE             PIC 9(03)V9(02).
017100     05  WTI-DIFICULTAD          PIC 9.
017200     05  WTI-ESTADO              PIC X(10).
017300     05  WTI-FEC-VENCE           PIC X(20).
017400     05  FILLER                  PIC X(04).
017500
017600******************************************************************
017700*           CAMPOS DE TRABAJO DEL CALCULO DE PUNTAJE             *
017800******************************************************************
017900 01  WKS-PESOS-TRABAJO.
018000     05  WKS-PESO-DIFICULTAD     PIC 9V9     VALUE ZERO.
018100     05  WKS-PESO-ESTADO         PIC 9V9     VALUE ZERO.
018200     05  WKS-PESO-TIEMPO         PIC 9V9     VALUE ZERO.
018300     05  WKS-PUNTAJE-CALC        PIC 9(03)V9(02) VALUE ZERO.
018400     05  FILLER                  PIC X(04).
018500
018600******************************************************************
018700*           CAMPOS DE TRABAJO DE FECHAS (SIN FUNCIONES           *
018800*           INTRINSECAS, CALCULO MANUAL DE DIA JULIANO)          *
018900******************************************************************
019000 01  WKS-FECHA-HOY-DESC.
019100     05  WKS-ANIO-HOY            PIC 9(04).
019200     05  WKS-MES-HOY             PIC 9(02).
019300     05  WKS-DIA-HOY             PIC 9(02).
019400     05  FILLER                  PIC X(04).
019500
019600 01  WKS-FECHA-VENCE-DESC.
019700     05  WKS-ANIO-VENCE          PIC 9(04).
019800     05  WKS-MES-VENCE           PIC 9(02).
019900     05  WKS-DIA-VENCE           PIC 9(02).
020000     05  FILLER                  PIC X(04).
020100
020200 01  WKS-CALCULO-DIAS.
020300     05  WKS-DIAS-ABS-HOY        PIC 9(07) COMP.
020400     05  WKS-DIAS-ABS-VENCE      PIC 9(07) COMP.
020500     05  WKS-DIAS-RESTANTES      PIC S9(07) COMP.
020600     05  WKS-TEMP-A              PIC 9(07) COMP.
020700     05  WKS-TEMP-B              PIC 9(07) COMP.
020800     05  WKS-TEMP-C              PIC 9(07) COMP.
020900     05  WKS-TEMP-D              PIC 9(07) COMP.
021000     05  WKS-ANIO-MENOS-UNO      PIC 9(04) COMP.
021100     05  FILLER                  PIC X(02).
021200
021300******************************************************************
021400*           CAMPOS DE TRABAJO PARA FECHA DE SESION (ROLLOVER)    *
021500******************************************************************
021600 01  WKS-FECHA-PLAN-DESC.
021700     05  WKS-ANIO-PLAN           PIC 9(04).
021800     05  WKS-MES-PLAN            PIC 9(02).
021900     05  WKS-DIA-PLAN            PIC 9(02).
022000     05  FILLER                  PIC X(04).
022100
022200 01  WKS-FECHA-SESION-DESC.
022300     05  WKS-ANIO-SES            PIC 9(04).
022400     05  WKS-MES-SES             PIC 9(02).
022500     05  WKS-DIA-SES             PIC 9(02).
022600     05  FILLER                  PIC X(04).
022700
022800 01  WKS-FECHA-ISO.
022900     05  WKS-FECHA-ISO-ANIO      PIC 9(04).
023000     05  FILLER                  PIC X     VALUE '-'.
023100     05  WKS-FECHA-ISO-MES       PIC 9(02).
023200     05  FILLER                  PIC X     VALUE '-'.
023300     05  WKS-FECHA-ISO-DIA       PIC 9(02).
023400
023500 77  WKS-DIAS-MES-EFECTIVO       PIC 9(02) COMP VALUE ZERO.
023600 77  WKS-OFFSET-DIAS             PIC 9(06) COMP VALUE ZERO.
023700 77  WKS-K                       PIC 9(06) COMP VALUE ZERO.
023800
023900******************************************************************
024000*           CONTADORES Y ACUMULADORES DE LA CORRIDA              *
024100******************************************************************
024200 01  WKS-CONTADORES.
024300     05  WKS-I                   PIC 9(04) COMP VALUE ZERO.
024400     05  WKS-J                   PIC 9(04) COMP VALUE ZERO.
024500     05  WKS-SESIONES-DIA        PIC 9(04) COMP VALUE ZERO.
024600     05  WKS-NUM-SESION          PIC 9(02) COMP VALUE ZERO.
024700     05  WKS-SUMA-INDICE         PIC 9(06) COMP VALUE ZERO.
024800     05  WKS-RESTO-INDICE        PIC 9(06) COMP VALUE ZERO.
024900     05  WKS-TOTAL-SESIONES      PIC 9(06) COMP VALUE ZERO.
025000     05  WKS-TOTAL-HORAS         PIC 9(06)V9 VALUE ZERO.
025100     05  WKS-DIAS-ESTIMADOS      PIC 9(04) COMP VALUE ZERO.
025200     05  FILLER                  PIC X(04).
025300
025400 PROCEDURE DIVISION.
025500******************************************************************
025600*               S E C C I O N    P R I N C I P A L               *
025700******************************************************************
025800 000-PRINCIPAL SECTION.
025900     PERFORM 100-ABRIR-ARCHIVOS
026000        THRU 100-ABRIR-ARCHIVOS-E
026100
026200     PERFORM 200-LEE-Y-PUNTEA-TAREAS
026300        THRU 200-LEE-Y-PUNTEA-TAREAS-E
026400       UNTIL FIN-TAREAS
026500
026600     PERFORM 600-ORDENA-TABLA
026700        THRU 600-ORDENA-TABLA-E
026800
026900     PERFORM 700-ASIGNA-SESIONES
027000        THRU 700-ASIGNA-SESIONES-E
027100       VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-TAREAS
027200
027300     PERFORM 900-ESCRIBE-RESUMEN
027400        THRU 900-ESCRIBE-RESUMEN-E
027500
027600     PERFORM 950-CERRAR-ARCHIVOS
027700        THRU 950-CERRAR-ARCHIVOS-E
027800
027900     STOP RUN.
028000 000-PRINCIPAL-E. EXIT.
028100
028200******************************************************************
028300 100-ABRIR-ARCHIVOS.
028400     OPEN INPUT  TAREAS
028500                 PARMS
028600          OUTPUT PLANSAL
028700          EXTEND PUNTAJ
028800
028900     IF FS-PUNTAJ = 35
029000        OPEN OUTPUT PUNTAJ
029100     END-IF
029200
029300     READ PARMS INTO WKS-PARAMETROS-CORRIDA
029400     CLOSE PARMS
029500
029600     MOVE WPR-FECHA-PLAN (1:4)  TO WKS-ANIO-PLAN
029700     MOVE WPR-FECHA-PLAN (6:2)  TO WKS-MES-PLAN
029800     MOVE WPR-FECHA-PLAN (9:2)  TO WKS-DIA-PLAN
029900
030000     MOVE WPR-FECHA-PROCESO (1:4) TO WKS-ANIO-HOY
030100     MOVE WPR-FECHA-PROCESO (6:2) TO WKS-MES-HOY
030200     MOVE WPR-FECHA-PROCESO (9:2) TO WKS-DIA-HOY
030300
030400     PERFORM 870-CALCULA-DIAS-ABSOLUTOS
030500        THRU 870-CALCULA-DIAS-ABSOLUTOS-E
030600
030700     IF WPR-DUR-SESION NOT = ZERO
030800        DIVIDE WPR-HORAS-DIA BY WPR-DUR-SESION
030900               GIVING WKS-SESIONES-DIA
031000     ELSE
031100        MOVE ZERO TO WKS-SESIONES-DIA
031200     END-IF.
031300 100-ABRIR-ARCHIVOS-E. EXIT.
031400
031500******************************************************************
031600 200-LEE-Y-PUNTEA-TAREAS.
031700     READ TAREAS
031800         AT END
031900             SET FIN-TAREAS TO TRUE
032000         NOT AT END
032100             IF TSK-ESTADO NOT = 'Completed'
032200                PERFORM 500-CALCULA-PUNTAJE
032300                   THRU 500-CALCULA-PUNTAJE-E
032400                PERFORM 250-GRABA-PUNTAJE
032500                   THRU 250-GRABA-PUNTAJE-E
032600                PERFORM 280-CARGA-EN-TABLA
032700                   THRU 280-CARGA-EN-TABLA-E
032800             END-IF
032900     END-READ.
033000 200-LEE-Y-PUNTEA-TAREAS-E. EXIT.
033100
033200******************************************************************
033300 250-GRABA-PUNTAJE.
033400     MOVE TSK-NOMBRE         TO PNT-NOMBRE
033500     MOVE WKS-PUNTAJE-CALC   TO PNT-PUNTAJE
033600     WRITE REG-PUNTAJE.
033700 250-GRABA-PUNTAJE-E. EXIT.
033800
033900******************************************************************
034000 280-CARGA-EN-TABLA.
034100     ADD 1 TO WKS-CANT-TAREAS
034200     SET IDX-TBL TO WKS-CANT-TAREAS
034300     MOVE TSK-NOMBRE         TO TBL-NOMBRE (IDX-TBL)
034400     MOVE WKS-PUNTAJE-CALC   TO TBL-PUNTAJE (IDX-TBL)
034500     MOVE TSK-DIFICULTAD     TO TBL-DIFICULTAD (IDX-TBL)
034600     MOVE TSK-ESTADO         TO TBL-ESTADO (IDX-TBL)
034700     MOVE TSK-FEC-VENCE      TO TBL-FEC-VENCE (IDX-TBL).
034800 280-CARGA-EN-TABLA-E. EXIT.
034900
035000******************************************************************
035100*     500 - CALCULO DEL PUNTAJE DE PRIORIDAD DE UNA TAREA        *
035200******************************************************************
035300 500-CALCULA-PUNTAJE.
035400     PERFORM 510-PESO-DIFICULTAD
035500        THRU 510-PESO-DIFICULTAD-E
035600     PERFORM 515-PESO-ESTADO
035700        THRU 515-PESO-ESTADO-E
035800     PERFORM 520-PESO-TIEMPO
035900        THRU 520-PESO-TIEMPO-E
036000
036100     COMPUTE WKS-PUNTAJE-CALC ROUNDED =
036200             WKS-PESO-DIFICULTAD * WKS-PESO-ESTADO
036300                                 * WKS-PESO-TIEMPO.
036400 500-CALCULA-PUNTAJE-E. EXIT.
036500
036600******************************************************************
036700 510-PESO-DIFICULTAD.
036800     IF TSK-DIFICULTAD NUMERIC
036900        AND TSK-DIFICULTAD >= 1 AND TSK-DIFICULTAD <= 5
037000           MOVE PESO-DIFIC (TSK-DIFICULTAD) TO WKS-PESO-DIFICULTAD
037100     ELSE
037200*        DIFICULTAD EN BLANCO O FUERA DE RANGO: SE ASUME 1, Y SE
037300*        DEJA EL VALOR CORREGIDO EN EL PROPIO REGISTRO PARA QUE
037400*        280-CARGA-EN-TABLA Y 700-ASIGNA-SESIONES TRABAJEN CON
037500*        EL MISMO 1 QUE USA EL PESO, NO CON EL BYTE ORIGINAL.
037600           MOVE 1 TO TSK-DIFICULTAD
037700           MOVE PESO-DIFIC (TSK-DIFICULTAD) TO WKS-PESO-DIFICULTAD
037800     END-IF.
037900 510-PESO-DIFICULTAD-E. EXIT.
038000
038100******************************************************************
038200 515-PESO-ESTADO.
038300     EVALUATE TSK-ESTADO
038400         WHEN 'Pending'
038500              MOVE 1.0 TO WKS-PESO-ESTADO
038600         WHEN 'Ongoing'
038700              MOVE 2.0 TO WKS-PESO-ESTADO
038800         WHEN 'Completed'
038900              MOVE 0.0 TO WKS-PESO-ESTADO
039000         WHEN OTHER
039100              MOVE 1.0 TO WKS-PESO-ESTADO
039200     END-EVALUATE.
039300 515-PESO-ESTADO-E. EXIT.
039400
039500******************************************************************
039600*     520 - PESO DE URGENCIA POR DIAS RESTANTES AL VENCIMIENTO   *
039700******************************************************************
039800 520-PESO-TIEMPO.
039900     MOVE ZERO TO WKS-TIENE-VENCIMIENTO
040000
040100     IF TSK-FEC-VENCE NOT = SPACES
040200        MOVE TSK-FEC-VENCE (1:4) TO WKS-ANIO-VENCE
040300        MOVE TSK-FEC-VENCE (6:2) TO WKS-MES-VENCE
040400        MOVE TSK-FEC-VENCE (9:2) TO WKS-DIA-VENCE
040500        IF WKS-ANIO-VENCE NUMERIC AND WKS-MES-VENCE NUMERIC
040600           AND WKS-DIA-VENCE NUMERIC
040700           AND WKS-MES-VENCE >= 1 AND WKS-MES-VENCE <= 12
040800              SET TIENE-VENCIMIENTO TO TRUE
040900        END-IF
041000     END-IF
041100
041200     IF TIENE-VENCIMIENTO
041300        PERFORM 875-CALCULA-DIAS-VENCE
041400           THRU 875-CALCULA-DIAS-VENCE-E
041500        COMPUTE WKS-DIAS-RESTANTES =
041600                WKS-DIAS-ABS-VENCE - WKS-DIAS-ABS-HOY
041700     END-IF
041800
041900     EVALUATE TRUE
042000         WHEN NOT TIENE-VENCIMIENTO
042100              MOVE 1.0 TO WKS-PESO-TIEMPO
042200         WHEN WKS-DIAS-RESTANTES NOT > 0
042300              MOVE 5.0 TO WKS-PESO-TIEMPO
042400         WHEN WKS-DIAS-RESTANTES > 0 AND
042500              WKS-DIAS-RESTANTES NOT > 1
042600              MOVE 4.5 TO WKS-PESO-TIEMPO
042700         WHEN WKS-DIAS-RESTANTES > 1 AND
042800              WKS-DIAS-RESTANTES NOT > 3
042900              MOVE 3.5 TO WKS-PESO-TIEMPO
043000         WHEN WKS-DIAS-RESTANTES > 3 AND
043100              WKS-DIAS-RESTANTES NOT > 7
043200              MOVE 2.5 TO WKS-PESO-TIEMPO
043300         WHEN WKS-DIAS-RESTANTES > 7 AND
043400              WKS-DIAS-RESTANTES NOT > 14
043500              MOVE 1.5 TO WKS-PESO-TIEMPO
043600         WHEN OTHER
043700              MOVE 1.0 TO WKS-PESO-TIEMPO
043800     END-EVALUATE.
043900 520-PESO-TIEMPO-E. EXIT.
044000
044100******************************************************************
044200*     600 - ORDENAMIENTO DESCENDENTE DE LA TABLA POR PUNTAJE     *
044300*     BURBUJA CON INTERCAMBIO SOLO EN DESIGUALDAD ESTRICTA PARA  *
044400*     MANTENER EL ORDEN ORIGINAL ENTRE PUNTAJES IGUALES.         *
044500******************************************************************
044600 600-ORDENA-TABLA.
044700     PERFORM 620-COMPARA-E-INTERCAMBIA
044800        THRU 620-COMPARA-E-INTERCAMBIA-E
044900       VARYING WKS-I FROM 1 BY 1
045000         UNTIL WKS-I > WKS-CANT-TAREAS
045100         AFTER WKS-J FROM 1 BY 1
045200         UNTIL WKS-J > WKS-CANT-TAREAS - WKS-I.
045300 600-ORDENA-TABLA-E. EXIT.
045400
045500******************************************************************
045600 620-COMPARA-E-INTERCAMBIA.
045700     SET IDX-TBL TO WKS-J
045800     IF TBL-PUNTAJE (WKS-J) < TBL-PUNTAJE (WKS-J + 1)
045900        PERFORM 650-INTERCAMBIA
046000           THRU 650-INTERCAMBIA-E
046100     END-IF.
046200 620-COMPARA-E-INTERCAMBIA-E. EXIT.
046300
046400******************************************************************
046500 650-INTERCAMBIA.
046600     MOVE TBL-NOMBRE     (WKS-J)     TO WTI-NOMBRE
046700     MOVE TBL-PUNTAJE    (WKS-J)     TO WTI-PUNTAJE
046800     MOVE TBL-DIFICULTAD (WKS-J)     TO WTI-DIFICULTAD
046900     MOVE TBL-ESTADO     (WKS-J)     TO WTI-ESTADO
047000     MOVE TBL-FEC-VENCE  (WKS-J)     TO WTI-FEC-VENCE
047100
047200     MOVE TBL-NOMBRE     (WKS-J + 1) TO TBL-NOMBRE (WKS-J)
047300     MOVE TBL-PUNTAJE    (WKS-J + 1) TO TBL-PUNTAJE (WKS-J)
047400     MOVE TBL-DIFICULTAD (WKS-J + 1) TO TBL-DIFICULTAD (WKS-J)
047500     MOVE TBL-ESTADO     (WKS-J + 1) TO TBL-ESTADO (WKS-J)
047600     MOVE TBL-FEC-VENCE  (WKS-J + 1) TO TBL-FEC-VENCE (WKS-J)
047700
047800     MOVE WTI-NOMBRE                 TO TBL-NOMBRE (WKS-J + 1)
047900     MOVE WTI-PUNTAJE                TO TBL-PUNTAJE (WKS-J + 1)
048000     MOVE WTI-DIFICULTAD             TO TBL-DIFICULTAD (WKS-J + 1)
048100     MOVE WTI-ESTADO                 TO TBL-ESTADO (WKS-J + 1)
048200     MOVE WTI-FEC-VENCE              TO TBL-FEC-VENCE (WKS-J + 1).
048300 650-INTERCAMBIA-E. EXIT.
048400
048500******************************************************************
048600*     700 - ASIGNACION DE SESIONES Y ESCRITURA DEL PLAN          *
048700*     OJO: EL DESPLAZAMIENTO DE DIA USA EL INDICE DE LA TAREA    *
048800*     (WKS-I - 1), NO EL CONTADOR ACUMULADO DE SESIONES YA       *
048900*     COLOCADAS - ASI LO TRAE EL SISTEMA ORIGEN Y SE RESPETA     *
049000*     TAL CUAL (VER SOL-1002).                                   *
049100******************************************************************
049200 700-ASIGNA-SESIONES.
049300     SET IDX-TBL TO WKS-I
049400
049500     MOVE SPACES             TO LINEA-PLANSAL
049600     SET ES-PROGRAMACION     TO TRUE
049700     MOVE TBL-NOMBRE    (IDX-TBL) TO PLN-NOMBRE
049800     MOVE TBL-PUNTAJE   (IDX-TBL) TO PLN-PUNTAJE
049900     MOVE TBL-DIFICULTAD (IDX-TBL) TO PLN-DIFICULTAD
050000     MOVE TBL-ESTADO    (IDX-TBL) TO PLN-ESTADO
050100     MOVE TBL-FEC-VENCE (IDX-TBL) TO PLN-FEC-VENCE
050200     MOVE TBL-DIFICULTAD (IDX-TBL) TO PLN-NUM-SESIONES
050300     WRITE LINEA-PLANSAL
050400
050500     ADD TBL-DIFICULTAD (IDX-TBL) TO WKS-TOTAL-SESIONES
050600
050700     PERFORM 750-ESCRIBE-SESION
050800        THRU 750-ESCRIBE-SESION-E
050900       VARYING WKS-NUM-SESION FROM 1 BY 1
051000         UNTIL WKS-NUM-SESION > TBL-DIFICULTAD (IDX-TBL).
051100 700-ASIGNA-SESIONES-E. EXIT.
051200
051300******************************************************************
051400 750-ESCRIBE-SESION.
051500     COMPUTE WKS-SUMA-INDICE =
051600             (WKS-I - 1) + (WKS-NUM-SESION - 1)
051700
051800     IF WKS-SESIONES-DIA NOT = ZERO
051900        DIVIDE WKS-SUMA-INDICE BY WKS-SESIONES-DIA
052000               GIVING WKS-OFFSET-DIAS
052100               REMAINDER WKS-RESTO-INDICE
052200     ELSE
052300        MOVE ZERO TO WKS-OFFSET-DIAS
052400        MOVE ZERO TO WKS-RESTO-INDICE
052500     END-IF
052600
052700     PERFORM 840-CALCULA-FECHA-SESION
052800        THRU 840-CALCULA-FECHA-SESION-E
052900
053000     MOVE SPACES              TO LINEA-PLANSAL
053100     SET ES-SESION            TO TRUE
053200     MOVE TBL-NOMBRE (IDX-TBL) TO SES-NOMBRE
053300     MOVE WKS-NUM-SESION      TO SES-NUM-SESION
053400     MOVE WKS-FECHA-ISO       TO SES-FECHA
053500     ADD 1 TO WKS-RESTO-INDICE GIVING SES-FRANJA
053600     MOVE WPR-DUR-SESION      TO SES-DURACION
053700     WRITE LINEA-PLANSAL.
053800 750-ESCRIBE-SESION-E. EXIT.
053900
054000******************************************************************
054100*     840 - CALCULA LA FECHA DE UNA SESION SUMANDO EL            *
054200*     DESPLAZAMIENTO DE DIAS A LA FECHA DEL PLAN, UN DIA A LA    *
054300*     VEZ, RESPETANDO FIN DE MES Y AÑO BISIESTO.                 *
054400******************************************************************
054500 840-CALCULA-FECHA-SESION.
054600     MOVE WKS-ANIO-PLAN TO WKS-ANIO-SES
054700     MOVE WKS-MES-PLAN  TO WKS-MES-SES
054800     MOVE WKS-DIA-PLAN  TO WKS-DIA-SES
054900
055000     PERFORM 850-SUMA-UN-DIA
055100        THRU 850-SUMA-UN-DIA-E
055200       VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-OFFSET-DIAS
055300
055400     MOVE WKS-ANIO-SES TO WKS-FECHA-ISO-ANIO
055500     MOVE WKS-MES-SES  TO WKS-FECHA-ISO-MES
055600     MOVE WKS-DIA-SES  TO WKS-FECHA-ISO-DIA.
055700 840-CALCULA-FECHA-SESION-E. EXIT.
055800
055900******************************************************************
056000 850-SUMA-UN-DIA.
056100     MOVE DIA-FIN-MES (WKS-MES-SES) TO WKS-DIAS-MES-EFECTIVO
056200     IF WKS-MES-SES = 2
056300        PERFORM 860-VERIFICA-BISIESTO
056400           THRU 860-VERIFICA-BISIESTO-E
056500        IF ES-BISIESTO
056600           MOVE 29 TO WKS-DIAS-MES-EFECTIVO
056700        END-IF
056800     END-IF
056900
057000     ADD 1 TO WKS-DIA-SES
057100     IF WKS-DIA-SES > WKS-DIAS-MES-EFECTIVO
057200        MOVE 1 TO WKS-DIA-SES
057300        ADD 1 TO WKS-MES-SES
057400        IF WKS-MES-SES > 12
057500           MOVE 1 TO WKS-MES-SES
057600           ADD 1 TO WKS-ANIO-SES
057700        END-IF
057800     END-IF.
057900 850-SUMA-UN-DIA-E. EXIT.
058000
058100******************************************************************
058200*     860 - VERIFICA SI UN AÑO ES BISIESTO (SIN FUNCIONES)       *
058300******************************************************************
058400 860-VERIFICA-BISIESTO.
058500     MOVE ZERO TO WKS-ES-BISIESTO
058600     DIVIDE WKS-ANIO-SES BY 4   GIVING WKS-TEMP-A
058700            REMAINDER WKS-TEMP-B
058800     IF WKS-TEMP-B = ZERO
058900        DIVIDE WKS-ANIO-SES BY 100 GIVING WKS-TEMP-A
059000               REMAINDER WKS-TEMP-C
059100        IF WKS-TEMP-C NOT = ZERO
059200           SET ES-BISIESTO TO TRUE
059300        ELSE
059400           DIVIDE WKS-ANIO-SES BY 400 GIVING WKS-TEMP-A
059500                  REMAINDER WKS-TEMP-D
059600           IF WKS-TEMP-D = ZERO
059700              SET ES-BISIESTO TO TRUE
059800           END-IF
059900        END-IF
060000     END-IF.
060100 860-VERIFICA-BISIESTO-E. EXIT.
060200
060300******************************************************************
060400*     870/875 - CALCULO DE DIA ABSOLUTO (TIPO JULIANO) A PARTIR  *
060500*     DE AÑO/MES/DIA, PARA OBTENER DIAS RESTANTES SIN USAR       *
060600*     FUNCIONES INTRINSECAS DE FECHA.                            *
060700******************************************************************
060800 870-CALCULA-DIAS-ABSOLUTOS.
060900     SUBTRACT 1 FROM WKS-ANIO-HOY GIVING WKS-ANIO-MENOS-UNO
061000     COMPUTE WKS-TEMP-A = WKS-ANIO-MENOS-UNO * 365
061100     DIVIDE WKS-ANIO-MENOS-UNO BY 4   GIVING WKS-TEMP-B
061200     DIVIDE WKS-ANIO-MENOS-UNO BY 100 GIVING WKS-TEMP-C
061300     DIVIDE WKS-ANIO-MENOS-UNO BY 400 GIVING WKS-TEMP-D
061400
061500     ADD 1 TO WKS-ANIO-MENOS-UNO GIVING WKS-ANIO-SES
061600     PERFORM 860-VERIFICA-BISIESTO
061700        THRU 860-VERIFICA-BISIESTO-E
061800
061900     COMPUTE WKS-DIAS-ABS-HOY =
062000             WKS-TEMP-A + WKS-TEMP-B - WKS-TEMP-C + WKS-TEMP-D
062100             + DIAS-ACUM-MES (WKS-MES-HOY) + WKS-DIA-HOY
062200
062300     IF ES-BISIESTO AND WKS-MES-HOY > 2
062400        ADD 1 TO WKS-DIAS-ABS-HOY
062500     END-IF.
062600 870-CALCULA-DIAS-ABSOLUTOS-E. EXIT.
062700
062800******************************************************************
062900 875-CALCULA-DIAS-VENCE.
063000     SUBTRACT 1 FROM WKS-ANIO-VENCE GIVING WKS-ANIO-MENOS-UNO
063100     COMPUTE WKS-TEMP-A = WKS-ANIO-MENOS-UNO * 365
063200     DIVIDE WKS-ANIO-MENOS-UNO BY 4   GIVING WKS-TEMP-B
063300     DIVIDE WKS-ANIO-MENOS-UNO BY 100 GIVING WKS-TEMP-C
063400     DIVIDE WKS-ANIO-MENOS-UNO BY 400 GIVING WKS-TEMP-D
063500
063600     ADD 1 TO WKS-ANIO-MENOS-UNO GIVING WKS-ANIO-SES
063700     PERFORM 860-VERIFICA-BISIESTO
063800        THRU 860-VERIFICA-BISIESTO-E
063900
064000     COMPUTE WKS-DIAS-ABS-VENCE =
064100             WKS-TEMP-A + WKS-TEMP-B - WKS-TEMP-C + WKS-TEMP-D
064200             + DIAS-ACUM-MES (WKS-MES-VENCE) + WKS-DIA-VENCE
064300
064400     IF ES-BISIESTO AND WKS-MES-VENCE > 2
064500        ADD 1 TO WKS-DIAS-ABS-VENCE
064600     END-IF.
064700 875-CALCULA-DIAS-VENCE-E. EXIT.
064800
064900******************************************************************
065000*     900 - TOTALES Y LINEA DE RESUMEN DEL PLAN                  *
065100******************************************************************
065200 900-ESCRIBE-RESUMEN.
065300     COMPUTE WKS-TOTAL-HORAS = WKS-TOTAL-SESIONES * WPR-DUR-SESION
065400
065500     IF WKS-SESIONES-DIA NOT = ZERO
065600        DIVIDE WKS-TOTAL-SESIONES BY WKS-SESIONES-DIA
065700               GIVING WKS-DIAS-ESTIMADOS
065800     ELSE
065900        MOVE ZERO TO WKS-DIAS-ESTIMADOS
066000     END-IF
066100     ADD 1 TO WKS-DIAS-ESTIMADOS
066200
066300     MOVE SPACES            TO LINEA-PLANSAL
066400     SET ES-RESUMEN         TO TRUE
066500     MOVE WPR-FECHA-PLAN    TO RES-FEC-PLAN
066600     MOVE WPR-HORAS-DIA     TO RES-HORAS-DIA
066700     MOVE WPR-DUR-SESION    TO RES-DUR-SESION
066800     MOVE WKS-CANT-TAREAS   TO RES-TOT-TAREAS
066900     MOVE WKS-TOTAL-HORAS   TO RES-TOT-HORAS
067000     MOVE WKS-DIAS-ESTIMADOS TO RES-DIAS-EST
067100     MOVE SPACES            TO RES-MOTIVO
067200     WRITE LINEA-PLANSAL.
067300 900-ESCRIBE-RESUMEN-E. EXIT.
067400
067500******************************************************************
067600 950-CERRAR-ARCHIVOS.
067700     CLOSE TAREAS PUNTAJ PLANSAL.
067800 950-CERRAR-ARCHIVOS-E. EXIT.
